000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BAL-BALANCE-CARRY.
000300 AUTHOR. R. KUYKENDALL.
000400 INSTALLATION. DST OUTPUT SERVICES - BROKERAGE OPS.
000500 DATE-WRITTEN. 04/03/1987.
000600 DATE-COMPILED. 04/03/1987.
000700 SECURITY.  THIS PROGRAM AND THE RECORDS IT PROCESSES ARE
000800*    CLASSIFIED INTERNAL USE ONLY.  DISTRIBUTION OUTSIDE
000900*    BROKERAGE OPERATIONS REQUIRES SUPERVISOR APPROVAL.
001000*----------------------------------------------------------------  BAL0001
001100*                  C H A N G E   L O G                             BAL0002
001200*----------------------------------------------------------------  BAL0003
001300* DATE       BY    TKT/REQ     DESCRIPTION                         BAL0004
001400*----------------------------------------------------------------  BAL0005
001500* 040387     RMK   INITIAL     ORIGINAL CODING.  CARRIES THE       BAL0006
001600*                              BROKERAGE ACCOUNT'S CASH BALANCE    BAL0007
001700*                              FORWARD TO THE PORTFOLIO ACCOUNT    BAL0008
001800*                              RECORD.                             BAL0009
001900* 071990     RMK   REQ 0175    EQUITY NOW PASSED BACK TO THE       BAL0010
002000*                              DRIVER FOR THE CONTROL REPORT -     BAL0011
002100*                              IT IS REPORTED ONLY, NOT CARRIED    BAL0012
002200*                              TO THE OUTPUT RECORD.               BAL0013
002300* 112098     MTO   Y2K-0041    NO 2 DIGIT YEAR FIELDS IN THIS      BAL0014
002400*                              PROGRAM - REVIEWED, NO CHANGE       BAL0015
002500*                              REQUIRED.                           BAL0016
002600* 083006     DNS   REQ 0552    TARGET ACCOUNT ID NOW PASSED IN     BAL0017
002700*                              FROM THE DRIVER RATHER THAN HELD    BAL0018
002800*                              AS A LITERAL IN THIS PROGRAM.       BAL0019
002900* 031714     KLR   REQ 0749C   FIELD NAMES THROUGHOUT THIS        BAL0019A
003000*                              PROGRAM RENAMED TO PLAIN BUSINESS  BAL0019B
003100*                              TERMS - THE SHORT CODED PREFIXES   BAL0019C
003200*                              (BAL-, BAL-OUT-, WS-) HAD NO       BAL0019D
003300*                              BASIS IN HOW THIS SHOP NAMES       BAL0019E
003400*                              FIELDS ELSEWHERE AND AUDIT CALLED  BAL0019F
003500*                              THEM OUT.  RECORD, FILE AND        BAL0019G
003600*                              LINKAGE GROUP NAMES UNCHANGED.     BAL0019H
003700*                              NO DATA CONTENT OR LOGIC CHANGED.  BAL0019I
003800*----------------------------------------------------------------  BAL0020
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT BAL-BALANCE-IN-FILE  ASSIGN TO ACCBALIN
004800         ORGANIZATION IS SEQUENTIAL.
004900     SELECT BAL-BALANCE-OUT-FILE ASSIGN TO ACCBALOT
005000         ORGANIZATION IS SEQUENTIAL.
005100 DATA DIVISION.
005200 FILE SECTION.
005300*----------------------------------------------------------------
005400*    ACCOUNT BALANCE - BROKERAGE SIDE.  ONE RECORD PER RUN.
005500*----------------------------------------------------------------
005600 FD  BAL-BALANCE-IN-FILE.
005700 01  BAL-BALANCE-IN-REC.
005800*    ALWAYS 'BRK' ON THIS FEED - NOT TESTED, JUST CARRIED FOR
005900*    WHEN THE BROKERAGE ADDS A SECOND SOURCE SYSTEM.
006000     05  SOURCE-SYSTEM-ID                 PIC X(3).
006100*    BALANCE AS-OF DATE, NOT USED BY THIS PROGRAM TODAY - THE
006200*    CONTROL REPORT CARRIES THE RUN DATE INSTEAD.
006300     05  BALANCE-AS-OF-DATE.
006400         10  BALANCE-AS-OF-YYYY               PIC 9(4).
006500         10  BALANCE-AS-OF-MM                 PIC 9(2).
006600         10  BALANCE-AS-OF-DD                 PIC 9(2).
006700*    ENDING CASH POSITION FOR THE ACCOUNT - THE ONLY FIGURE
006800*    ACTUALLY CARRIED TO PORTFOLIO-CASH.
006900     05  ENDING-CASH                      PIC S9(11)V99.
007000     05  ENDING-CASH-R REDEFINES ENDING-CASH.
007100         10  ENDING-CASH-X                    PIC X(14).
007200*    TOTAL EQUITY - REPORTED ON THE CONTROL REPORT ONLY, NEVER
007300*    CARRIED FORWARD - SEE CHANGE LOG 071990.
007400     05  ENDING-EQUITY                    PIC S9(11)V99.
007500     05  ENDING-EQUITY-R REDEFINES ENDING-EQUITY.
007600         10  ENDING-EQUITY-X                  PIC X(14).
007700*    PAD TO THE BROKERAGE FEED'S FULL RECORD WIDTH.
007800     05  FILLER                        PIC X(40).
007900*----------------------------------------------------------------
008000*    ACCOUNT BALANCE - PORTFOLIO SIDE.  SAME CURRENCY AND
008100*    ACCOUNT NAME AS THE OTHER PORTFOLIO RECORDS THIS JOB
008200*    WRITES - SEE CHANGE LOG 083006.
008300*----------------------------------------------------------------
008400 FD  BAL-BALANCE-OUT-FILE.
008500 01  BAL-BALANCE-OUT-REC.
008600     05  PORTFOLIO-ACCOUNT-ID             PIC X(36).
008700*    ALWAYS USD - SEE THE SAME NOTE ON CURRENCY-CDE IN
008800*    BAC-ACTIVITY-TRANSFORM.
008900     05  PORTFOLIO-CURRENCY               PIC X(3).
009000     05  PORTFOLIO-CASH                   PIC S9(11)V99.
009100     05  PORTFOLIO-CASH-R REDEFINES PORTFOLIO-CASH.
009200         10  PORTFOLIO-CASH-X                 PIC X(14).
009300     05  FILLER                          PIC X(20).
009400 WORKING-STORAGE SECTION.
009500*    ON WHEN BAL-BALANCE-IN-FILE HAD NO RECORD TO READ - AN
009600*    EMPTY FEED IS TREATED AS A ZERO BALANCE, NOT AN ERROR.
009700 77  BALANCE-EOF-SWITCH             PIC X(1)      VALUE 'N'.
009800     88  BALANCE-AT-EOF                   VALUE 'Y'.
009900*----------------------------------------------------------------
010000*    LINKAGE AREA - ACCOUNT ID COMES IN FROM THE DRIVER, CASH
010100*    AND EQUITY GO BACK FOR THE BALANCE SECTION OF THE CONTROL
010200*    REPORT.
010300*----------------------------------------------------------------
010400 LINKAGE SECTION.
010500 01  BAL-LINK-AREA.
010600     05  ACCOUNT-ID             PIC X(36).
010700     05  RETURNED-CASH                   PIC S9(11)V99.
010800     05  RETURNED-EQUITY                 PIC S9(11)V99.
010900     05  FILLER                           PIC X(05).
011000 PROCEDURE DIVISION USING BAL-LINK-AREA.
011100*----------------------------------------------------------------
011200*    0000-MAIN-CONTROL - READS THE ONE BROKERAGE BALANCE RECORD
011300*    AND CARRIES ITS CASH FIGURE FORWARD.  AN EMPTY INPUT FILE
011400*    IS NOT AN ERROR - NOTHING IS WRITTEN AND ZERO IS RETURNED.
011500*----------------------------------------------------------------
011600 0000-MAIN-CONTROL.
011700     OPEN INPUT BAL-BALANCE-IN-FILE
011800     OPEN OUTPUT BAL-BALANCE-OUT-FILE
011900     PERFORM 1000-READ-BALANCE
012000     IF NOT BALANCE-AT-EOF
012100         PERFORM 2000-CARRY-BALANCE
012200         MOVE ENDING-CASH   TO RETURNED-CASH
012300         MOVE ENDING-EQUITY TO RETURNED-EQUITY
012400     ELSE
012500         MOVE ZERO TO RETURNED-CASH
012600         MOVE ZERO TO RETURNED-EQUITY
012700     END-IF
012800     CLOSE BAL-BALANCE-IN-FILE
012900     CLOSE BAL-BALANCE-OUT-FILE
013000     GOBACK.
013100*    ONLY EVER ONE RECORD EXPECTED ON THIS FEED - THE BROKERAGE
013200*    SENDS A SINGLE BALANCE SNAPSHOT PER RUN, NOT A HISTORY.
013300 1000-READ-BALANCE.
013400     READ BAL-BALANCE-IN-FILE
013500         AT END
013600             SET BALANCE-AT-EOF TO TRUE
013700     END-READ.
013800*----------------------------------------------------------------
013900*    2000-CARRY-BALANCE - CASH MOVES TO THE PORTFOLIO RECORD.
014000*    EQUITY IS REPORTED ONLY AND IS NOT CARRIED TO THE OUTPUT
014100*    RECORD - SEE CHANGE LOG 071990.
014200*----------------------------------------------------------------
014300 2000-CARRY-BALANCE.
014400     MOVE ACCOUNT-ID TO PORTFOLIO-ACCOUNT-ID
014500     MOVE 'USD'               TO PORTFOLIO-CURRENCY
014600     MOVE ENDING-CASH            TO PORTFOLIO-CASH
014700     WRITE BAL-BALANCE-OUT-REC.
