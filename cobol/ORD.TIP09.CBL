000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ORD-MAKER-TAKER.
000300 AUTHOR. J. HARTLEY.
000400 INSTALLATION. DST OUTPUT SERVICES - BROKERAGE OPS.
000500 DATE-WRITTEN. 06/02/1988.
000600 DATE-COMPILED. 06/02/1988.
000700 SECURITY.  THIS PROGRAM AND THE RECORDS IT PROCESSES ARE
000800*    CLASSIFIED INTERNAL USE ONLY.  DISTRIBUTION OUTSIDE
000900*    BROKERAGE OPERATIONS REQUIRES SUPERVISOR APPROVAL.
001000*----------------------------------------------------------------  ORD0001
001100*                  C H A N G E   L O G                             ORD0002
001200*----------------------------------------------------------------  ORD0003
001300* DATE       BY    TKT/REQ     DESCRIPTION                         ORD0004
001400*----------------------------------------------------------------  ORD0005
001500* 060288     JLH   INITIAL     ORIGINAL CODING.  LOADS ORDER       ORD0006
001600*                              DETAIL TO A TABLE AND CLASSIFIES    ORD0007
001700*                              EACH ORDER AS MAKER OR TAKER FOR    ORD0008
001800*                              COMMISSION BILLING PURPOSES.        ORD0009
001900* 030990     JLH   REQ 0188    BINARY SEARCH REPLACED THE OLD      ORD0010
002000*                              SEQUENTIAL TABLE SCAN NOW THAT      ORD0011
002100*                              ORDER VOLUME EXCEEDS 2000/DAY.      ORD0012
002200* 110898     MTO   Y2K-0041    EXPANDED SUBMIT/FILL TIMESTAMPS     ORD0013
002300*                              TO 4 DIGIT CENTURY.  OLD 2 DIGIT    ORD0014
002400*                              YEAR FIELDS RETIRED.                ORD0015
002500* 042601     MTO   REQ 0406    FILL-MINUS-SUBMIT GAP NOW HELD      ORD0016
002600*                              TO FIVE DECIMAL PLACES SO SUB-      ORD0017
002700*                              SECOND FILLS CLASSIFY CORRECTLY.    ORD0018
002800* 083006     DNS   REQ 0552    BAC-ACTIVITY-TRANSFORM BEGAN        ORD0019
002900*                              CALLING THIS PROGRAM FOR THE        ORD0020
003000*                              CRYPTO FEE ENGINE'S MAKER/TAKER     ORD0021
003100*                              LOOKUP - SAME TABLE, SAME RULES,    ORD0022
003200*                              NOW SHARED ACROSS BOTH JOBS.        ORD0023
003300* 051712     PGC   REQ 0618    TABLE LOAD NOW HAPPENS ONCE PER     ORD0024
003400*                              RUN - SUBSEQUENT CALLS REUSE THE    ORD0025
003500*                              TABLE ALREADY IN STORAGE.           ORD0026
003600* 031614     KLR   REQ 0749    2000-CLASSIFY-ORDER, 2100-CLASSIFY-ORD0026A
003700*                              FOUND-ORDER, AND 4200-CALC-MOMENT  ORD0026B
003800*                              ARE NOW PERFORMED THRU THEIR OWN   ORD0026C
003900*                              EXIT PARAGRAPHS - THEIR INTERNAL   ORD0026D
004000*                              GO TOs WERE LANDING OUTSIDE THE    ORD0026E
004100*                              DECLARED PERFORM RANGE.  AUDIT     ORD0026F
004200*                              FLAGGED.                           ORD0026G
004300* 031714     KLR   REQ 0749C   FIELD NAMES THROUGHOUT THIS        ORD0026H
004400*                              PROGRAM RENAMED TO PLAIN BUSINESS  ORD0026I
004500*                              TERMS - THE SHORT CODED PREFIXES   ORD0026J
004600*                              (ORD-, WS-, WS-DM-) HAD NO BASIS   ORD0026K
004700*                              IN HOW THIS SHOP NAMES FIELDS      ORD0026L
004800*                              ELSEWHERE AND AUDIT CALLED THEM    ORD0026M
004900*                              OUT.  RECORD, FILE AND LINKAGE     ORD0026N
005000*                              GROUP NAMES UNCHANGED.  NO DATA    ORD0026O
005100*                              CONTENT OR LOGIC CHANGED.          ORD0026P
005200*----------------------------------------------------------------  ORD0027
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT ORD-ORDER-FILE     ASSIGN TO ORDDTL
006200         ORGANIZATION IS SEQUENTIAL.
006300 DATA DIVISION.
006400 FILE SECTION.
006500*----------------------------------------------------------------
006600*    ORDER DETAIL - ONE ROW PER BROKERAGE ORDER, SORTED BY
006700*    ORDER-ID ASCENDING AS DELIVERED BY THE CLEARING FIRM.
006800*----------------------------------------------------------------
006900 FD  ORD-ORDER-FILE.
007000 01  ORD-ORDER-REC.
007100*    CLEARING FIRM'S ORDER NUMBER - THE KEY ORDER-TABLE IS
007200*    BUILT AND SEARCHED ON.
007300     05  ORDER-ID                        PIC X(24).
007400*    MARKET ORDERS ARE ALWAYS TAKER.  LIMIT ORDERS ARE JUDGED
007500*    BY HOW FAST THEY FILLED - SEE 2100-CLASSIFY-FOUND-ORDER.
007600     05  ORDER-TYPE-CDE                  PIC X(8).
007700         88  ORDER-IS-MARKET               VALUE 'MARKET'.
007800         88  ORDER-IS-LIMIT                VALUE 'LIMIT'.
007900*    WHEN THE ORDER HIT THE BOOK, FULL TIMESTAMP TEXT.
008000     05  SUBMIT-TIMESTAMP                PIC X(25).
008100     05  SUBMIT-TIMESTAMP-R REDEFINES SUBMIT-TIMESTAMP.
008200         10  SUBMIT-TIMESTAMP-DATE-PART         PIC X(10).
008300         10  FILLER                       PIC X(1).
008400         10  SUBMIT-TIMESTAMP-CLOCK-PART        PIC X(14).
008500*    WHEN THE ORDER FILLED - BLANK IF NEVER FILLED, IN WHICH
008600*    CASE 4200-CALC-MOMENT FLAGS THE TIMESTAMP AS INVALID AND
008700*    2100-CLASSIFY-FOUND-ORDER FALLS BACK TO TAKER.
008800     05  FILL-TIMESTAMP                  PIC X(25).
008900     05  FILL-TIMESTAMP-R REDEFINES FILL-TIMESTAMP.
009000         10  FILL-TIMESTAMP-DATE-PART           PIC X(10).
009100         10  FILLER                       PIC X(1).
009200         10  FILL-TIMESTAMP-CLOCK-PART          PIC X(14).
009300*    RESERVED BLOCK FROM THE CLEARING FIRM'S LAYOUT - ONLY THE
009400*    CANCEL FLAG IS CURRENTLY USED BY ANYTHING DOWNSTREAM.
009500     05  RESERVED-BLOCK                   PIC X(18).
009600     05  RESERVED-BLOCK-R REDEFINES RESERVED-BLOCK.
009700         10  CANCEL-FLAG               PIC X(1).
009800             88  ORDER-WAS-CANCELLED                 VALUE 'C'.
009900         10  FILLER                        PIC X(17).
010000*    PAD TO THE CLEARING FIRM'S FULL RECORD WIDTH.
010100     05  FILLER                         PIC X(10).
010200 WORKING-STORAGE SECTION.
010300*    SET ONCE THE FIRST CALL HAS LOADED ORDER-TABLE - SEE
010400*    CHANGE LOG 051712.  SUBPROGRAM STORAGE PERSISTS ACROSS
010500*    CALLS SO THIS SURVIVES FROM ONE INVOCATION TO THE NEXT.
010600 77  ORDER-TABLE-LOADED-SWITCH            PIC X(1)      VALUE 'N'.
010700     88  ORDER-TABLE-IS-LOADED               VALUE 'Y'.
010800 77  ORDER-EOF-SWITCH               PIC X(1)      VALUE 'N'.
010900     88  ORDER-AT-EOF                  VALUE 'Y'.
011000*    NUMBER OF ORDERS ACTUALLY IN ORDER-TABLE - ALSO THE
011100*    OCCURS DEPENDING ON COUNT FOR THE TABLE ITSELF.
011200 77  ORDER-TABLE-COUNT                    PIC 9(4)      COMP VALUE ZERO.
011300*----------------------------------------------------------------
011400*    ORDER-TABLE - IN-MEMORY COPY OF EVERY ORDER FOR THE RUN,
011500*    KEPT IN ORDER-ID SEQUENCE SO 2000-CLASSIFY-ORDER CAN BINARY
011600*    SEARCH IT - SEE CHANGE LOG 030990.  5000 ROW CEILING
011700*    MATCHES THE CLEARING FIRM'S DAILY ORDER VOLUME WITH ROOM
011800*    TO SPARE.
011900*----------------------------------------------------------------
012000 01  ORDER-TABLE.
012100     05  ORDER-ENTRY OCCURS 1 TO 5000 TIMES
012200             DEPENDING ON ORDER-TABLE-COUNT
012300             ASCENDING KEY ORDER-TABLE-ID
012400             INDEXED BY ORDER-TABLE-INDEX.
012500         10  ORDER-TABLE-ID              PIC X(24).
012600         10  ORDER-TABLE-TYPE            PIC X(8).
012700         10  ORDER-TABLE-SUBMIT          PIC X(25).
012800         10  ORDER-TABLE-FILL            PIC X(25).
012900         10  FILLER                     PIC X(18).
013000*----------------------------------------------------------------
013100*    MOMENT-WORK-AREA - WORK AREA FOR 4200-CALC-MOMENT.  CONVERTS A
013200*    TIMESTAMP'S DATE PORTION TO A JULIAN DAY NUMBER AND ADDS
013300*    THE TIME-OF-DAY IN SECONDS SO TWO TIMESTAMPS CAN BE
013400*    SUBTRACTED DIRECTLY - SEE CHANGE LOG 042601.
013500*----------------------------------------------------------------
013600 01  MOMENT-WORK-AREA.
013700*    ALPHA VIEW OF THE TIMESTAMP'S SIX NUMERIC PARTS PLUS THE
013800*    SUB-SECOND FRACTION, MOVED IN BY 2100-CLASSIFY-FOUND-ORDER
013900*    BEFORE EACH CALL TO 4200-CALC-MOMENT.
014000     05  MOMENT-YYYY-ALPHA                  PIC X(4).
014100     05  MOMENT-MM-ALPHA                    PIC X(2).
014200     05  MOMENT-DD-ALPHA                     PIC X(2).
014300     05  MOMENT-HH-ALPHA                     PIC X(2).
014400     05  MOMENT-MI-ALPHA                     PIC X(2).
014500     05  MOMENT-SS-ALPHA                     PIC X(2).
014600     05  MOMENT-FRAC-ALPHA                   PIC X(5).
014700*    SAME SIX PARTS PLUS FRACTION, CONVERTED TO BINARY FOR THE
014800*    JULIAN DAY ARITHMETIC BELOW.
014900     05  MOMENT-YYYY                     PIC 9(4)       COMP.
015000     05  MOMENT-MM                       PIC 9(2)       COMP.
015100     05  MOMENT-DD                       PIC 9(2)       COMP.
015200     05  MOMENT-HH                       PIC 9(2)       COMP.
015300     05  MOMENT-MI                       PIC 9(2)       COMP.
015400     05  MOMENT-SS                       PIC 9(2)       COMP.
015500     05  MOMENT-FRAC                     PIC 9(5)       COMP.
015600*    INTERMEDIATE TERMS OF THE FLIEGEL-VAN FLANDERN JULIAN DAY
015700*    FORMULA - NAMED BY POSITION IN THE FORMULA, NOT BY
015800*    BUSINESS MEANING, SINCE NONE OF THEM HAS ONE ON ITS OWN.
015900     05  JULIAN-TERM-A                       PIC S9(4)      COMP.
016000     05  JULIAN-TERM-B                       PIC S9(8)      COMP.
016100     05  JULIAN-TERM-C                       PIC S9(8)      COMP.
016200     05  JULIAN-TERM-D2                      PIC S9(4)      COMP.
016300     05  JULIAN-TERM-E                       PIC S9(8)      COMP.
016400     05  JULIAN-TERM-F                       PIC S9(8)      COMP.
016500     05  JULIAN-TERM-G                       PIC S9(8)      COMP.
016600     05  JULIAN-TERM-H                       PIC S9(8)      COMP.
016700*    FINISHED JULIAN DAY NUMBER FOR THE TIMESTAMP'S DATE PART.
016800     05  JULIAN-DAY-NUMBER                      PIC S9(9)      COMP.
016900*    TIME OF DAY EXPRESSED IN SECONDS, FRACTIONAL PART CARRIED
017000*    TO FIVE DECIMALS - SEE CHANGE LOG 042601.
017100     05  TIME-OF-DAY-SECONDS                      PIC 9(5)V9(5)  COMP.
017200*    FINAL COMPARABLE VALUE - JULIAN DAY TIMES 86400 SECONDS
017300*    PER DAY, PLUS TIME OF DAY.
017400     05  MOMENT-VALUE                   PIC S9(13)V9(5) COMP.
017500*    OFF WHEN ANY OF THE SIX TIMESTAMP PARTS FAILED THE
017600*    NUMERIC TEST IN 4200-CALC-MOMENT.
017700     05  MOMENT-VALID-SWITCH                 PIC X(1)       VALUE 'N'.
017800         88  MOMENT-IS-VALID                    VALUE 'Y'.
017900     05  FILLER                         PIC X(05).
018000*    SUBMIT AND FILL MOMENTS HELD ACROSS THE TWO CALLS TO
018100*    4200-CALC-MOMENT IN 2100-CLASSIFY-FOUND-ORDER, AND THE GAP
018200*    BETWEEN THEM THAT ACTUALLY DRIVES THE MAKER/TAKER CALL.
018300 77  SUBMIT-MOMENT               PIC S9(13)V9(5) COMP VALUE ZERO.
018400 77  FILL-MOMENT                 PIC S9(13)V9(5) COMP VALUE ZERO.
018500 77  GAP-SECONDS                 PIC S9(13)V9(5) COMP VALUE ZERO.
018600*----------------------------------------------------------------
018700*    LINKAGE AREA - SHARED WITH ANY CALLING PROGRAM (CURRENTLY
018800*    BAC-ACTIVITY-TRANSFORM ONLY - SEE CHANGE LOG 083006).
018900*----------------------------------------------------------------
019000 LINKAGE SECTION.
019100 01  ORD-LINK-AREA.
019200*    ORDER ID THE CALLER WANTS CLASSIFIED - MUST MATCH
019300*    ORDER-ID AS IT APPEARS ON ORD-ORDER-FILE.
019400     05  REQUESTED-ORDER-ID              PIC X(24).
019500*    RETURNED TO THE CALLER - Y MEANS TAKER, N MEANS MAKER.
019600     05  TAKER-FLAG            PIC X(1).
019700         88  FLAG-IS-TAKER              VALUE 'Y'.
019800     05  FILLER                         PIC X(05).
019900 PROCEDURE DIVISION USING ORD-LINK-AREA.
020000*----------------------------------------------------------------
020100*    0000-MAIN-CONTROL - LOADS THE ORDER TABLE ON THE FIRST
020200*    CALL ONLY - SEE CHANGE LOG 051712 - THEN CLASSIFIES THE
020300*    ORDER PASSED IN REQUESTED-ORDER-ID.
020400*----------------------------------------------------------------
020500 0000-MAIN-CONTROL.
020600     IF NOT ORDER-TABLE-IS-LOADED
020700         PERFORM 1000-LOAD-ORDER-TABLE
020800         SET ORDER-TABLE-IS-LOADED TO TRUE
020900     END-IF
021000     PERFORM 2000-CLASSIFY-ORDER THRU 2000-EXIT
021100     GOBACK.
021200*----------------------------------------------------------------
021300*    1000 SERIES - LOAD ORD-ORDER-FILE TO ORDER-TABLE.  THE
021400*    FILE ARRIVES SORTED BY ORDER-ID ASCENDING, SO THE TABLE NEEDS
021500*    NO RE-SORT BEFORE THE BINARY SEARCH - SEE CHANGE LOG 030990.
021600*----------------------------------------------------------------
021700 1000-LOAD-ORDER-TABLE.
021800     OPEN INPUT ORD-ORDER-FILE
021900     PERFORM 1010-READ-ORDER-REC UNTIL ORDER-AT-EOF
022000     CLOSE ORD-ORDER-FILE.
022100*    ONE ORDER PER CALL, APPENDED TO ORDER-TABLE IN FILE
022200*    SEQUENCE - ALREADY ASCENDING BY ORDER-ID SO THE TABLE NEEDS
022300*    NO SEPARATE SORT STEP.
022400 1010-READ-ORDER-REC.
022500     READ ORD-ORDER-FILE
022600         AT END
022700             SET ORDER-AT-EOF TO TRUE
022800         NOT AT END
022900             ADD 1 TO ORDER-TABLE-COUNT
023000             MOVE ORDER-ID TO ORDER-TABLE-ID (ORDER-TABLE-COUNT)
023100             MOVE ORDER-TYPE-CDE
023200                 TO ORDER-TABLE-TYPE (ORDER-TABLE-COUNT)
023300             MOVE SUBMIT-TIMESTAMP
023400                 TO ORDER-TABLE-SUBMIT (ORDER-TABLE-COUNT)
023500             MOVE FILL-TIMESTAMP
023600                 TO ORDER-TABLE-FILL (ORDER-TABLE-COUNT)
023700     END-READ.
023800*----------------------------------------------------------------
023900*    2000-CLASSIFY-ORDER - ORDER NOT FOUND DEFAULTS TO TAKER,
024000*    AS DOES ANY ORDER WE CANNOT CLASSIFY CLEANLY.
024100*----------------------------------------------------------------
024200 2000-CLASSIFY-ORDER.
024300*    DEFAULT THE ANSWER TO TAKER BEFORE THE SEARCH EVEN RUNS -
024400*    TAKER IS THE MORE CONSERVATIVE COMMISSION TIER, SO ANY
024500*    ORDER WE CANNOT POSITIVELY IDENTIFY AS MAKER ENDS UP HERE.
024600     MOVE 'Y' TO TAKER-FLAG
024700     IF ORDER-TABLE-COUNT = 0
024800         GO TO 2000-EXIT
024900     END-IF
025000     SET ORDER-TABLE-INDEX TO 1
025100*    BINARY SEARCH - SEE CHANGE LOG 030990.  THE TABLE IS
025200*    DECLARED ASCENDING KEY ORDER-TABLE-ID SO SEARCH ALL CAN
025300*    USE IT DIRECTLY WITHOUT AN EXPLICIT SORT.
025400     SEARCH ALL ORDER-ENTRY
025500         AT END
025600             NEXT SENTENCE
025700         WHEN ORDER-TABLE-ID (ORDER-TABLE-INDEX) = REQUESTED-ORDER-ID
025800             PERFORM 2100-CLASSIFY-FOUND-ORDER THRU 2100-EXIT
025900     END-SEARCH.
026000 2000-EXIT.
026100     EXIT.
026200*----------------------------------------------------------------
026300*    2100-CLASSIFY-FOUND-ORDER - MARKET ORDERS ARE ALWAYS TAKER.
026400*    LIMIT ORDERS ARE TAKER WHEN THE FILL CAME WITHIN ONE SECOND
026500*    OF SUBMISSION, OTHERWISE MAKER.  AN UNPARSABLE OR MISSING
026600*    TIMESTAMP FALLS BACK TO TAKER.
026700*----------------------------------------------------------------
026800 2100-CLASSIFY-FOUND-ORDER.
026900*    MARKET ORDERS TAKE LIQUIDITY BY DEFINITION - NO TIMESTAMP
027000*    MATH NEEDED.
027100     IF ORDER-TABLE-TYPE (ORDER-TABLE-INDEX) = 'MARKET'
027200         MOVE 'Y' TO TAKER-FLAG
027300         GO TO 2100-EXIT
027400     END-IF
027500*    LIMIT ORDER - UNPACK THE SUBMIT TIMESTAMP INTO ITS SIX
027600*    PARTS AND CONVERT TO A COMPARABLE MOMENT.
027700     MOVE ORDER-TABLE-SUBMIT (ORDER-TABLE-INDEX) (1:4)
027800         TO MOMENT-YYYY-ALPHA
027900     MOVE ORDER-TABLE-SUBMIT (ORDER-TABLE-INDEX) (6:2)
028000         TO MOMENT-MM-ALPHA
028100     MOVE ORDER-TABLE-SUBMIT (ORDER-TABLE-INDEX) (9:2)
028200         TO MOMENT-DD-ALPHA
028300     MOVE ORDER-TABLE-SUBMIT (ORDER-TABLE-INDEX) (12:2)
028400         TO MOMENT-HH-ALPHA
028500     MOVE ORDER-TABLE-SUBMIT (ORDER-TABLE-INDEX) (15:2)
028600         TO MOMENT-MI-ALPHA
028700     MOVE ORDER-TABLE-SUBMIT (ORDER-TABLE-INDEX) (18:2)
028800         TO MOMENT-SS-ALPHA
028900     MOVE ORDER-TABLE-SUBMIT (ORDER-TABLE-INDEX) (21:5)
029000         TO MOMENT-FRAC-ALPHA
029100     PERFORM 4200-CALC-MOMENT THRU 4200-EXIT
029200     IF NOT MOMENT-IS-VALID
029300         MOVE 'Y' TO TAKER-FLAG
029400         GO TO 2100-EXIT
029500     END-IF
029600     MOVE MOMENT-VALUE TO SUBMIT-MOMENT
029700*    SUBMIT MOMENT IS GOOD - NOW DO THE SAME FOR THE FILL
029800*    TIMESTAMP SO THE TWO CAN BE COMPARED.
029900     MOVE ORDER-TABLE-FILL (ORDER-TABLE-INDEX) (1:4)  TO MOMENT-YYYY-ALPHA
030000     MOVE ORDER-TABLE-FILL (ORDER-TABLE-INDEX) (6:2)  TO MOMENT-MM-ALPHA
030100     MOVE ORDER-TABLE-FILL (ORDER-TABLE-INDEX) (9:2)  TO MOMENT-DD-ALPHA
030200     MOVE ORDER-TABLE-FILL (ORDER-TABLE-INDEX) (12:2) TO MOMENT-HH-ALPHA
030300     MOVE ORDER-TABLE-FILL (ORDER-TABLE-INDEX) (15:2) TO MOMENT-MI-ALPHA
030400     MOVE ORDER-TABLE-FILL (ORDER-TABLE-INDEX) (18:2) TO MOMENT-SS-ALPHA
030500     MOVE ORDER-TABLE-FILL (ORDER-TABLE-INDEX) (21:5) TO MOMENT-FRAC-ALPHA
030600     PERFORM 4200-CALC-MOMENT THRU 4200-EXIT
030700     IF NOT MOMENT-IS-VALID
030800         MOVE 'Y' TO TAKER-FLAG
030900         GO TO 2100-EXIT
031000     END-IF
031100     MOVE MOMENT-VALUE TO FILL-MOMENT
031200*    A FILL WITHIN ONE SECOND OF SUBMISSION IS TREATED AS AN
031300*    IMMEDIATE MATCH AGAINST RESTING LIQUIDITY - TAKER.
031400*    ANYTHING SLOWER MEANS THE ORDER SAT ON THE BOOK AND WAS
031500*    HIT BY SOMEONE ELSE - MAKER.  SEE CHANGE LOG 042601 FOR
031600*    WHY THE GAP IS HELD TO FIVE DECIMAL PLACES.
031700     COMPUTE GAP-SECONDS = FILL-MOMENT - SUBMIT-MOMENT
031800     IF GAP-SECONDS < 1
031900         MOVE 'Y' TO TAKER-FLAG
032000     ELSE
032100         MOVE 'N' TO TAKER-FLAG
032200     END-IF.
032300 2100-EXIT.
032400     EXIT.
032500*----------------------------------------------------------------
032600*    4200-CALC-MOMENT - JULIAN DAY NUMBER CONVERSION (FLIEGEL-
032700*    VAN FLANDERN METHOD) PLUS TIME OF DAY, GIVING A SINGLE
032800*    COMPARABLE VALUE FOR A TIMESTAMP.  NO LIBRARY DATE ROUTINE
032900*    IS AVAILABLE ON THIS SYSTEM SO THE CONVERSION IS HAND
033000*    CODED - SEE CHANGE LOG 110898.
033100*----------------------------------------------------------------
033200 4200-CALC-MOMENT.
033300*    A BLANK OR GARBLED TIMESTAMP (MOST OFTEN A FILL TIME THAT
033400*    NEVER HAPPENED) FAILS THE NUMERIC TEST HERE - THE CALLER
033500*    TESTS MOMENT-IS-VALID AND FALLS BACK TO TAKER RATHER THAN
033600*    COMPUTING A MOMENT FROM GARBAGE.
033700     MOVE 'Y' TO MOMENT-VALID-SWITCH
033800     IF MOMENT-YYYY-ALPHA NOT NUMERIC OR MOMENT-MM-ALPHA NOT NUMERIC
033900         OR MOMENT-DD-ALPHA NOT NUMERIC OR MOMENT-HH-ALPHA NOT NUMERIC
034000         OR MOMENT-MI-ALPHA NOT NUMERIC OR MOMENT-SS-ALPHA NOT NUMERIC
034100         OR MOMENT-FRAC-ALPHA NOT NUMERIC
034200         MOVE 'N' TO MOMENT-VALID-SWITCH
034300         GO TO 4200-EXIT
034400     END-IF
034500     MOVE MOMENT-YYYY-ALPHA TO MOMENT-YYYY
034600     MOVE MOMENT-MM-ALPHA   TO MOMENT-MM
034700     MOVE MOMENT-DD-ALPHA   TO MOMENT-DD
034800     MOVE MOMENT-HH-ALPHA   TO MOMENT-HH
034900     MOVE MOMENT-MI-ALPHA   TO MOMENT-MI
035000     MOVE MOMENT-SS-ALPHA   TO MOMENT-SS
035100     MOVE MOMENT-FRAC-ALPHA TO MOMENT-FRAC
035200*    FLIEGEL AND VAN FLANDERN'S INTEGER JULIAN DAY FORMULA -
035300*    COPIED FROM THE SAME NOTE CARD AS THE ORIGINAL 1988
035400*    CODING.  DO NOT "SIMPLIFY" THIS - THE INTERMEDIATE
035500*    TRUNCATIONS ARE WHAT MAKE IT WORK.
035600     COMPUTE JULIAN-TERM-A  = (MOMENT-MM - 14) / 12
035700     COMPUTE JULIAN-TERM-B  = MOMENT-YYYY + 4800 + JULIAN-TERM-A
035800     COMPUTE JULIAN-TERM-C  = 1461 * JULIAN-TERM-B / 4
035900     COMPUTE JULIAN-TERM-D2 = MOMENT-MM - 2 - (JULIAN-TERM-A * 12)
036000     COMPUTE JULIAN-TERM-E  = 367 * JULIAN-TERM-D2 / 12
036100     COMPUTE JULIAN-TERM-F  = MOMENT-YYYY + 4900 + JULIAN-TERM-A
036200     COMPUTE JULIAN-TERM-G  = JULIAN-TERM-F / 100
036300     COMPUTE JULIAN-TERM-H  = 3 * JULIAN-TERM-G / 4
036400     COMPUTE JULIAN-DAY-NUMBER = MOMENT-DD - 32075 + JULIAN-TERM-C
036500             + JULIAN-TERM-E - JULIAN-TERM-H
036600*    TIME OF DAY IN SECONDS, FRACTION CARRIED TO FIVE PLACES -
036700*    ADDED TO THE JULIAN DAY (TIMES 86400 SECONDS) BELOW TO
036800*    GET ONE COMPARABLE NUMBER FOR THE WHOLE TIMESTAMP.
036900     COMPUTE TIME-OF-DAY-SECONDS = (MOMENT-HH * 3600)
037000             + (MOMENT-MI * 60) + MOMENT-SS + (MOMENT-FRAC / 100000)
037100     COMPUTE MOMENT-VALUE =
037200         (JULIAN-DAY-NUMBER * 86400) + TIME-OF-DAY-SECONDS.
037300 4200-EXIT.
037400     EXIT.
