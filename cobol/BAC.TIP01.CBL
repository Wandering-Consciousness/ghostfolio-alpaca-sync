000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BAC-ACTIVITY-TRANSFORM.
000300 AUTHOR. R. KUYKENDALL.
000400 INSTALLATION. DST OUTPUT SERVICES - BROKERAGE OPS.
000500 DATE-WRITTEN. 03/14/1987.
000600 DATE-COMPILED. 03/14/1987.
000700 SECURITY.  THIS PROGRAM AND THE RECORDS IT PROCESSES ARE
000800*    CLASSIFIED INTERNAL USE ONLY.  DISTRIBUTION OUTSIDE
000900*    BROKERAGE OPERATIONS REQUIRES SUPERVISOR APPROVAL.
001000*----------------------------------------------------------------  BAC0001
001100*                  C H A N G E   L O G                             BAC0002
001200*----------------------------------------------------------------  BAC0003
001300* DATE       BY    TKT/REQ     DESCRIPTION                         BAC0004
001400*----------------------------------------------------------------  BAC0005
001500* 031487     RAK   INITIAL     ORIGINAL CODING - FILL AND DIV      BAC0006
001600*                              TRANSACTIONS ONLY, NO FEE PATH.     BAC0007
001700* 091288     RAK   REQ 0114    ADDED INTEREST AND FEE ACTIVITY     BAC0008
001800*                              TYPES PER BROKERAGE OPS REQUEST.    BAC0009
001900* 052690     JLH   REQ 0230    ADDED SYMBOL MAPPING TABLE LOAD     BAC0010
002000*                              SO NON-STANDARD TICKERS POST        BAC0011
002100*                              CORRECTLY TO THE LEDGER.            BAC0012
002200* 071593     JLH   REQ 0297    CRYPTO FEE ENGINE ADDED - SEE       BAC0013
002300*                              PARAS 3000 THRU 3299.  30 DAY       BAC0014
002400*                              VOLUME IS COMPUTED ONCE PER RUN     BAC0015
002500*                              AND HELD FOR ALL CRYPTO BUYS.       BAC0016
002600* 042296     MTO   REQ 0359    DIVFEE ACTIVITY TYPE ROUTES DOWN    BAC0017
002700*                              THE DIVIDEND PATH, NOT THE FEE      BAC0018
002800*                              PATH - MATCHES LEDGER POSTING       BAC0019
002900*                              RULE FROM ACCOUNTING.  DO NOT       BAC0020
003000*                              REORDER THE 2000 DISPATCH TESTS.    BAC0021
003100* 110898     MTO   Y2K-0041    EXPANDED SOURCE-ACTIVITY-DATE AND R BAC0022
003200*                              TO 4 DIGIT CENTURY.  OLD 2 DIGIT    BAC0023
003300*                              YEAR FIELDS RETIRED.                BAC0024
003400* 021502     DNS   REQ 0481    SYMBOL CLEANUP RULE EXTENDED TO     BAC0025
003500*                              STRIP EMBEDDED SLASHES BEFORE       BAC0026
003600*                              BLANK-TO-DASH SUBSTITUTION.         BAC0027
003700* 083006     DNS   REQ 0552    MAKER/TAKER LOOKUP MOVED TO ITS     BAC0028
003800*                              OWN CALLED PROGRAM, ORD-MAKER-      BAC0029
003900*                              TAKER, TO SHARE WITH OTHER JOBS.    BAC0030
004000* 041511     PGC   REQ 0618    ROUNDING ON ALL COMPUTE STMTS       BAC0031
004100*                              CONFIRMED HALF-UP PER AUDIT.        BAC0032
004200* 092813     PGC   REQ 0701    RUN VOLUME, SELECTED TIER, AND      BAC0033
004300*                              ITS MAKER/TAKER RATES NOW HANDED    BAC0034
004400*                              BACK TO THE DRIVER FOR THE FEE      BAC0035
004500*                              SECTION OF THE CONTROL REPORT.      BAC0036
004600* 031614     KLR   REQ 0749    EVERY PARAGRAPH THAT EXITS EARLY   BAC0037A
004700*                              VIA GO TO IS NOW PERFORMED THRU    BAC0037B
004800*                              ITS OWN EXIT LABEL - 1310, 3300,   BAC0037C
004900*                              4000, AND 2010 PICKED UP THRU.     BAC0037D
005000*                              THE TRADE SKIP TEST IN 2100-       BAC0037E
005100*                              TRANSFORM-TRADE NO LONGER BRANCHES BAC0037F
005200*                              OUT OF ITS OWN PERFORM - IT SETS   BAC0037G
005300*                              DISPATCH-SKIP-SWITCH AND RETURNS,  BAC0037H
005400*                              AND 2010 TESTS THE SWITCH BEFORE   BAC0037I
005500*                              IT WRITES THE OUTPUT RECORD.       BAC0037J
005600*                              AUDIT FLAGGED THE OLD GO TOs AS    BAC0037K
005700*                              UNSAFE RANGE EXITS.                BAC0037L
005800* 031614     KLR   REQ 0749B   4000-MAP-SYMBOL'S FALLBACK CLEANUP BAC0037M
005900*                              WAS RUNNING ITS SLASH-TO-SPACE AND BAC0037N
006000*                              SPACE-TO-DASH INSPECTS OVER THE    BAC0037O
006100*                              WHOLE 12 BYTE FIELD, SO THE PAD    BAC0037P
006200*                              BYTES PAST THE REAL SYMBOL TURNED  BAC0037Q
006300*                              TO DASHES AND THE SLASH CAME OUT   BAC0037R
006400*                              AS A DASH INSTEAD OF BEING CLOSED  BAC0037S
006500*                              UP.  NEW PARAS 4010-4012 BACK UP   BAC0037T
006600*                              TO THE REAL SYMBOL LENGTH FIRST    BAC0037U
006700*                              AND REBUILD IT ONE CHARACTER AT A  BAC0037V
006800*                              TIME SO THE PAD IS NEVER TOUCHED.  BAC0037W
006900* 031714     KLR   REQ 0749C   FIELD NAMES THROUGHOUT THIS        BAC0039A
007000*                              PROGRAM RENAMED TO PLAIN BUSINESS  BAC0039B
007100*                              TERMS - THE SHORT CODED PREFIXES   BAC0039C
007200*                              (ACT-, OUT-, WS-) HAD NO BASIS IN  BAC0039D
007300*                              HOW THIS SHOP NAMES FIELDS         BAC0039E
007400*                              ELSEWHERE AND AUDIT CALLED THEM    BAC0039F
007500*                              OUT.  RECORD, FILE AND LINKAGE     BAC0039G
007600*                              GROUP NAMES UNCHANGED.  NO DATA    BAC0039H
007700*                              CONTENT OR LOGIC CHANGED.          BAC0039I
007800*----------------------------------------------------------------  BAC0038
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER. IBM-370.
008200 OBJECT-COMPUTER. IBM-370.
008300 SPECIAL-NAMES.
008400*        C01 IS THE CHANNEL SKIP FOR THE CONTROL REPORT PAGE
008500*        BREAK - CARRIED HERE AS HOUSE STANDARD EVEN THOUGH THIS
008600*        SUBPROGRAM WRITES NO REPORT OF ITS OWN.
008700     C01 IS TOP-OF-FORM.
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000*        LOGICAL NAMES ARE BOUND TO DD STATEMENTS IN THE RUN
009100*        JCL - SEE THE SYNC STEP FOR BAC-ACTIVITY-TRANSFORM.
009200     SELECT BAC-ACTIVITY-FILE  ASSIGN TO BRKACT
009300         ORGANIZATION IS SEQUENTIAL.
009400     SELECT BAC-SYMMAP-FILE    ASSIGN TO SYMMAP
009500         ORGANIZATION IS SEQUENTIAL.
009600     SELECT BAC-XFMACT-FILE    ASSIGN TO XFMACT
009700         ORGANIZATION IS SEQUENTIAL.
009800 DATA DIVISION.
009900 FILE SECTION.
010000*----------------------------------------------------------------
010100*    BROKERAGE ACTIVITY - RAW FEED FROM THE CLEARING FIRM.
010200*    ONE ROW PER FILL, DIVIDEND, INTEREST POST, OR FEE ASSESSED
010300*    AGAINST THE ACCOUNT.  ARRIVES UNSORTED, NOT DEDUPED - THAT
010400*    IS LAC-ACTIVITY-DEDUP'S JOB DOWNSTREAM OF THIS PROGRAM.
010500*----------------------------------------------------------------
010600 FD  BAC-ACTIVITY-FILE.
010700 01  BAC-ACTIVITY-REC.
010800*        CLEARING FIRM'S OWN ACTIVITY ID - CARRIED THROUGH TO
010900*        ACTIVITY-COMMENT-TXT BELOW SO LAC CAN DEDUP ON IT.
011000     05  ACTIVITY-ID                        PIC X(24).
011100*        FILL/DIV/DIVFEE/INT/FEE/CFEE - ONLY FILL, FEE, AND CFEE
011200*        HAVE THEIR OWN 88-LEVEL, THE DIV/INT FAMILIES ARE
011300*        TESTED OFF THE 3-CHARACTER PREFIX REDEFINITION BELOW.
011400     05  ACTIVITY-TYPE-CDE                  PIC X(8).
011500         88  ACTIVITY-IS-FILL                 VALUE 'FILL'.
011600         88  ACTIVITY-IS-FEE                  VALUE 'FEE'.
011700         88  ACTIVITY-IS-CFEE                 VALUE 'CFEE'.
011800     05  ACTIVITY-TYPE-CDE-R REDEFINES ACTIVITY-TYPE-CDE.
011900         10  ACTIVITY-TYPE-PREFIX3           PIC X(3).
012000         10  FILLER                     PIC X(5).
012100     05  SOURCE-SYMBOL                    PIC X(12).
012200*        BUY/SELL, CASE NOT GUARANTEED - SEE 2100-TRANSFORM-
012300*        TRADE.  BLANK ON NON-FILL ACTIVITY TYPES.
012400     05  TRADE-SIDE-CDE                  PIC X(4).
012500*        QTY, PRICE, AND NET AMOUNT ARRIVE SIGNED FOR DEBIT/
012600*        CREDIT DIRECTION, NOT FOR TRADE SIDE - ABSOLUTE VALUE
012700*        IS TAKEN AT 1320/1330 BEFORE ANYTHING IS PRINTED.
012800     05  SOURCE-QUANTITY                       PIC S9(9)V9(8).
012900     05  SOURCE-PRICE                     PIC S9(9)V9(6).
013000     05  SOURCE-NET-AMOUNT                PIC S9(9)V99.
013100     05  SOURCE-ACTIVITY-DATE                      PIC X(10).
013200     05  SOURCE-ACTIVITY-DATE-R REDEFINES SOURCE-ACTIVITY-DATE.
013300         10  SOURCE-DATE-YYYY              PIC X(4).
013400         10  FILLER                     PIC X(1).
013500         10  SOURCE-DATE-MM                PIC X(2).
013600         10  FILLER                     PIC X(1).
013700         10  SOURCE-DATE-DD                PIC X(2).
013800*        FULL TIMESTAMP - THE DATE-ONLY PART OVERLAPS THE SOURCE
013900*        ACTIVITY DATE'S FORMAT, THE CLOCK PART IS NOT USED BY
014000*        THIS PROGRAM BUT IS CARRIED FORWARD ON THE XFMACT RECORD
014100*        UNCHANGED.
014200     05  TXN-TIMESTAMP                  PIC X(25).
014300     05  TXN-TIMESTAMP-R REDEFINES TXN-TIMESTAMP.
014400         10  TXN-TIMESTAMP-DATE-PART          PIC X(10).
014500         10  FILLER                     PIC X(1).
014600         10  TXN-TIMESTAMP-CLOCK-PART         PIC X(14).
014700*        ORIGINATING ORDER - USED ONLY TO LOOK UP MAKER/TAKER ON
014800*        A CRYPTO BUY, BLANK OR MEANINGLESS OTHERWISE.
014900     05  SOURCE-ORDER-ID                  PIC X(24).
015000     05  FILLER                        PIC X(89).
015100*----------------------------------------------------------------
015200*    SYMBOL MAPPING TABLE - FEED SYMBOL TO LEDGER SYMBOL.  A
015300*    SMALL REFERENCE FILE MAINTAINED BY HAND BY THE OPS DESK
015400*    WHENEVER THE CLEARING FIRM'S TICKER DIFFERS FROM WHAT THE
015500*    LEDGER EXPECTS.
015600*----------------------------------------------------------------
015700 FD  BAC-SYMMAP-FILE.
015800 01  BAC-SYMMAP-REC.
015900     05  MAP-FROM-SYMBOL               PIC X(12).
016000     05  MAP-TO-SYMBOL                 PIC X(12).
016100     05  FILLER                        PIC X(16).
016200*----------------------------------------------------------------
016300*    TRANSFORMED ACTIVITY WORK FILE - CONSUMED BY LAC-ACTIVITY-
016400*    DEDUP.  LAYOUT IS THE PORTFOLIO ACTIVITY RECORD.
016500*----------------------------------------------------------------
016600 FD  BAC-XFMACT-FILE.
016700 01  BAC-XFMACT-REC.
016800*        PORTFOLIO OWNER - CARRIED DOWN FROM CTL-SYNC-DRIVER'S
016900*        LINKAGE, NOT FROM THE ACTIVITY FEED ITSELF.
017000     05  LEDGER-ACCOUNT-ID                PIC X(36).
017100*        BUY/SELL/DIVIDEND/INTEREST/FEE - THE LEDGER'S OWN
017200*        VOCABULARY, NOT THE CLEARING FIRM'S ACTIVITY-TYPE-CDE.
017300     05  TRANSACTION-TYPE-CDE                  PIC X(8).
017400*        MAPPED THROUGH 4000-MAP-SYMBOL - MAY DIFFER FROM
017500*        SOURCE-SYMBOL ON THE FEED RECORD.
017600     05  MAPPED-SYMBOL                    PIC X(12).
017700*        ALWAYS POSITIVE - SIGN WAS STRIPPED AT 1320/1330.
017800     05  NET-SHARE-QUANTITY                  PIC S9(9)V9(8).
017900     05  TRADE-UNIT-PRICE                PIC S9(9)V9(6).
018000     05  ASSESSED-FEE-AMOUNT                PIC S9(9)V99.
018100     05  CURRENCY-CDE                  PIC X(3).
018200*        'YAHOO' FOR ANY PRICED LINE, 'MANUAL' FOR INTEREST AND
018300*        FEE LINES WHICH CARRY NO MARKET PRICE OF THEIR OWN.
018400     05  PRICE-SOURCE-CDE                PIC X(6).
018500*        CARRIES THE CLEARING FIRM'S ACTIVITY-ID SO LAC-ACTIVITY-
018600*        DEDUP CAN TELL A REPOSTED ACTIVITY FROM A NEW ONE.
018700     05  ACTIVITY-COMMENT-TXT                PIC X(60).
018800     05  TRANSACTION-DATE                      PIC X(25).
018900     05  TRANSACTION-DATE-R REDEFINES TRANSACTION-DATE.
019000         10  TRANSACTION-DATE-ONLY              PIC X(10).
019100         10  FILLER                     PIC X(15).
019200     05  FILLER                        PIC X(20).
019300 WORKING-STORAGE SECTION.
019400*    END-OF-FILE SWITCHES - ONE PER INPUT FILE, TESTED BY THE
019500*    PERFORM ... UNTIL ON EACH READ LOOP.  BOTH START 'N' AND ARE
019600*    FLIPPED ONCE AND NEVER RESET DURING A RUN.
019700 77  ACTIVITY-EOF-SWITCH            PIC X(1)     VALUE 'N'.
019800     88  ACTIVITY-AT-EOF                VALUE 'Y'.
019900 77  SYMBOL-MAP-EOF-SWITCH               PIC X(1)     VALUE 'N'.
020000     88  SYMBOL-MAP-AT-EOF                   VALUE 'Y'.
020100*    RUN COUNTERS - HANDED BACK TO CTL-SYNC-DRIVER AT 9000-WRAP-
020200*    UP FOR THE CONTROL REPORT.  ALL THREE ARE COMP - THEY ARE
020300*    TALLIES, NOT AMOUNTS, AND NEVER GO NEGATIVE.
020400 77  ACTIVITY-READ-COUNT                   PIC 9(7)     COMP VALUE ZERO.
020500 77  ACTIVITY-XFORM-COUNT                  PIC 9(7)     COMP VALUE ZERO.
020600 77  ACTIVITY-SKIP-COUNT                   PIC 9(7)     COMP VALUE ZERO.
020700*    SYMBOL MAP TABLE BOOK-KEEPING.
020800 77  SYMBOL-MAP-ENTRY-COUNT                 PIC 9(5)     COMP VALUE ZERO.
020900 77  SYMBOL-MAP-LOAD-INDEX                 PIC 9(5)     COMP VALUE ZERO.
021000*    SCRATCH COUNTERS FOR THE CRYPTO SYMBOL TEST IN 3300 AND ITS
021100*    BACKED-UP LENGTH SCAN IN 3310.
021200 77  SLASH-CHAR-COUNT                  PIC 9(3)     COMP VALUE ZERO.
021300 77  SYMBOL-SCAN-LEN                    PIC 9(2)     COMP VALUE ZERO.
021400*    SCRATCH FIELDS FOR THE SLASH-STRIP REBUILD AT 4010 - SEE
021500*    CHANGE LOG 031614B.  STRIP-SCAN-LEN IS THE BACKED-UP
021600*    LENGTH OF THE POPULATED PART OF MAPPED-SYMBOL, STRIP-OUT-POSITION
021700*    AND STRIP-IN-POSITION WALK THE SCRATCH FIELD AND THE SOURCE
021800*    FIELD RESPECTIVELY AS THE SLASH IS DROPPED CHARACTER BY
021900*    CHARACTER.
022000 77  STRIP-SCAN-LEN                PIC 9(2)     COMP VALUE ZERO.
022100 77  STRIP-OUT-POSITION                 PIC 9(2)     COMP VALUE ZERO.
022200 77  STRIP-IN-POSITION                  PIC 9(2)     COMP VALUE ZERO.
022300 01  SYMBOL-SCRATCH                 PIC X(12)    VALUE SPACES.
022400 77  CRYPTO-SYMBOL-SWITCH                PIC X(1)     VALUE 'N'.
022500     88  SYMBOL-IS-CRYPTO                    VALUE 'Y'.
022600 77  SYMBOL-MAP-FOUND-SWITCH             PIC X(1)     VALUE 'N'.
022700     88  SYMBOL-MAP-WAS-FOUND                 VALUE 'Y'.
022800*    SET BY 2100-TRANSFORM-TRADE WHEN THE SIDE CODE ON A FILL IS
022900*    NEITHER BUY NOR SELL.  2010-DISPATCH-ACTIVITY TESTS THIS ON
023000*    RETURN AND SKIPS THE WRITE - SEE CHANGE LOG 031614.
023100 77  DISPATCH-SKIP-SWITCH            PIC X(1)     VALUE 'N'.
023200     88  DISPATCH-IS-SKIPPED                VALUE 'Y'.
023300*    UPPER-CASED COPY OF THE SIDE CODE - THE FEED IS NOT
023400*    CONSISTENT ON CASE, SEE THE COMMENT AT 2100-TRANSFORM-TRADE.
023500 77  TRADE-SIDE-UPPERCASE                 PIC X(4)     VALUE SPACES.
023600     88  SIDE-IS-BUY                  VALUE 'BUY '.
023700     88  SIDE-IS-SELL                 VALUE 'SELL'.
023800*    RUN DATE PASSED DOWN FROM THE DRIVER - USED AS THE FALLBACK
023900*    WHEN AN ACTIVITY RECORD ARRIVES WITH A BLANK DATE.
024000 01  RUN-DATE-WORK                    PIC X(10).
024100*    SYMBOL MAP TABLE - LOADED ONCE AT 1200-LOAD-SYMBOL-MAP,
024200*    SEARCHED (NOT SEARCHED ALL - THE FEED FILE IS NOT SORTED)
024300*    BY 4000-MAP-SYMBOL ON EVERY TRANSFORMED LINE.
024400 01  SYMBOL-MAP-TABLE.
024500     05  SYMBOL-MAP-ENTRY OCCURS 500 TIMES
024600             INDEXED BY SYMBOL-MAP-INDEX.
024700         10  MAP-FROM-TICKER            PIC X(12).
024800         10  MAP-TO-TICKER              PIC X(12).
024900*    30 DAY CRYPTO FILL VOLUME, BUILT BY THE 1300 SERIES PASS1
025000*    LOOP AND HELD FOR THE REST OF THE RUN.
025100 01  VOLUME-WORK-AREA.
025200     05  CRYPTO-VOLUME-30D              PIC 9(11)V99.
025300     05  VOLUME-LINE-AMOUNT         PIC 9(11)V99.
025400     05  FILLER                     PIC X(04).
025500*    MAKER/TAKER FEE SCHEDULE - EIGHT VOLUME TIERS, LOADED BY
025600*    1100-INIT-FEE-TIERS FROM LITERALS (NOT A FILE - THE DESK
025700*    REPRICES THESE A FEW TIMES A YEAR AND A RECOMPILE IS THE
025800*    CONTROLLED WAY TO DO IT PER REQ 0297).
025900 01  FEE-TIER-TABLE.
026000     05  FEE-TIER-ENTRY OCCURS 8 TIMES INDEXED BY FEE-TIER-INDEX.
026100         10  TIER-MIN-VOLUME        PIC 9(11)V99.
026200         10  TIER-MAX-VOLUME        PIC 9(11)V99.
026300         10  TIER-MAKER-RATE     PIC 9(1)V9(4).
026400         10  TIER-TAKER-RATE     PIC 9(1)V9(4).
026500*    TIER SELECTED FOR THIS RUN'S VOLUME - SET ONCE AT 3200 AND
026600*    REUSED FOR EVERY CRYPTO BUY, NOT RE-SEARCHED PER ACTIVITY.
026700 01  SELECTED-FEE-TIER                    PIC 9         COMP VALUE ZERO.
026800*    LINKAGE AREA TO ORD-MAKER-TAKER - SAME LAYOUT THAT SUBPROGRAM
026900*    SHARES WITH ITS OTHER CALLERS, SEE CHANGE LOG 083006.
027000 01  MAKER-TAKER-LINK-AREA.
027100     05  MAKER-TAKER-ORDER-ID              PIC X(24).
027200     05  MAKER-TAKER-FLAG            PIC X(1).
027300         88  FLAG-IS-TAKER                    VALUE 'Y'.
027400     05  FILLER                         PIC X(05).
027500*    SIGN-STRIPPED WORK FIELDS FOR THE 1300 AND 1400 SERIES MATH.
027600*    THE FEED CARRIES QTY/PRICE/NET-AMOUNT WITH A SIGN THAT
027700*    REFLECTS DEBIT/CREDIT DIRECTION, NOT TRADE SIDE - THE LEDGER
027800*    WANTS MAGNITUDE ONLY AND GETS THE SIDE FROM TRANSACTION-TYPE-CDE.
027900 01  ABSOLUTE-VALUE-WORK-AREA.
028000     05  ABSOLUTE-QUANTITY                 PIC S9(9)V9(8).
028100     05  ABSOLUTE-PRICE                PIC S9(9)V9(6).
028200     05  ABSOLUTE-NET-AMOUNT            PIC S9(9)V99.
028300     05  CRYPTO-FEE-RATE           PIC 9(1)V9(4).
028400     05  FILLER                       PIC X(05).
028500*----------------------------------------------------------------
028600*    LINKAGE AREA - RECEIVED FROM CTL-SYNC-DRIVER.  THE DRIVER
028700*    BUILDS ONE OF THESE PER ACCOUNT IN ITS OWN WORKING-STORAGE
028800*    AND CALLS THIS PROGRAM ONCE PER ACCOUNT ON THE SYNC LIST -
028900*    THIS SUBPROGRAM NEVER SEES MORE THAN ONE ACCOUNT AT A TIME.
029000*----------------------------------------------------------------
029100 LINKAGE SECTION.
029200 01  BAC-LINK-AREA.
029300*        INPUT FROM THE DRIVER.
029400     05  ACCOUNT-ID            PIC X(36).
029500     05  RUN-DATE              PIC X(10).
029600*        OUTPUT TO THE DRIVER, SET AT 9000-WRAP-UP.
029700     05  RETURNED-READ-COUNT              PIC 9(7)  COMP.
029800     05  RETURNED-XFORM-COUNT             PIC 9(7)  COMP.
029900     05  RETURNED-SKIP-COUNT              PIC 9(7)  COMP.
030000     05  RETURNED-VOLUME-30D            PIC 9(11)V99.
030100     05  RETURNED-FEE-TIER              PIC 9     COMP.
030200     05  RETURNED-MAKER-RATE            PIC 9(1)V9(4).
030300     05  RETURNED-TAKER-RATE            PIC 9(1)V9(4).
030400     05  FILLER                         PIC X(05).
030500 PROCEDURE DIVISION USING BAC-LINK-AREA.
030600*----------------------------------------------------------------
030700*    0000-MAIN-CONTROL - TOP LEVEL ENTRY FOR THIS SUBPROGRAM.
030800*----------------------------------------------------------------
030900*        ORDER OF THE PERFORMS BELOW IS DELIBERATE - THE VOLUME
031000*        TOTAL AND THE TIER IT SELECTS MUST BOTH BE IN HAND
031100*        BEFORE THE 2000 SERIES TRANSFORM PASS STARTS, OR THE
031200*        FIRST FEW CRYPTO BUYS IN THE FILE WOULD PRICE AGAINST
031300*        TIER 1 REGARDLESS OF ACTUAL VOLUME.
031400 0000-MAIN-CONTROL.
031500     MOVE RUN-DATE TO RUN-DATE-WORK
031600     PERFORM 1000-INITIALIZE
031700     PERFORM 1300-CALC-30D-VOLUME
031800     PERFORM 3200-SELECT-FEE-TIER
031900     PERFORM 2000-PROCESS-ACTIVITIES
032000     PERFORM 9000-WRAP-UP
032100     GOBACK.
032200*----------------------------------------------------------------
032300*    1000 SERIES - OPEN FILES, LOAD SYMBOL MAP, LOAD FEE TIERS.
032400*    THE ACTIVITY FILE IS OPENED HERE BUT NOT READ UNTIL 1300 -
032500*    THAT IS THE VOLUME PASS, NOT THE TRANSFORM PASS.
032600*----------------------------------------------------------------
032700 1000-INITIALIZE.
032800     OPEN INPUT BAC-ACTIVITY-FILE
032900     OPEN INPUT BAC-SYMMAP-FILE
033000     OPEN OUTPUT BAC-XFMACT-FILE
033100     PERFORM 1100-INIT-FEE-TIERS
033200     PERFORM 1200-LOAD-SYMBOL-MAP.
033300*----------------------------------------------------------------
033400*    1100-INIT-FEE-TIERS - LOADS THE EIGHT MAKER/TAKER TIERS BY
033500*    LITERAL, NOT BY READING A FILE.  THE CRYPTO DESK REPRICES
033600*    THESE A FEW TIMES A YEAR AND WANTS THE CHANGE UNDER SOURCE
033700*    CONTROL, NOT IN A PARAMETER FILE SOMEONE COULD EDIT WITHOUT
033800*    A CHANGE TICKET - SEE CHANGE LOG 071593.
033900*----------------------------------------------------------------
034000 1100-INIT-FEE-TIERS.
034100*        RATES PER CRYPTO DESK FEE SCHEDULE, REQ 0297, 071593.
034200     MOVE 0           TO TIER-MIN-VOLUME (1)
034300     MOVE 99999.99    TO TIER-MAX-VOLUME (1)
034400     MOVE .0015       TO TIER-MAKER-RATE (1)
034500     MOVE .0025       TO TIER-TAKER-RATE (1)
034600     MOVE 100000.00   TO TIER-MIN-VOLUME (2)
034700     MOVE 499999.99   TO TIER-MAX-VOLUME (2)
034800     MOVE .0012       TO TIER-MAKER-RATE (2)
034900     MOVE .0022       TO TIER-TAKER-RATE (2)
035000     MOVE 500000.00   TO TIER-MIN-VOLUME (3)
035100     MOVE 999999.99   TO TIER-MAX-VOLUME (3)
035200     MOVE .0010       TO TIER-MAKER-RATE (3)
035300     MOVE .0020       TO TIER-TAKER-RATE (3)
035400     MOVE 1000000.00  TO TIER-MIN-VOLUME (4)
035500     MOVE 9999999.99  TO TIER-MAX-VOLUME (4)
035600     MOVE .0008       TO TIER-MAKER-RATE (4)
035700     MOVE .0018       TO TIER-TAKER-RATE (4)
035800     MOVE 10000000.00 TO TIER-MIN-VOLUME (5)
035900     MOVE 24999999.99 TO TIER-MAX-VOLUME (5)
036000     MOVE .0005       TO TIER-MAKER-RATE (5)
036100     MOVE .0015       TO TIER-TAKER-RATE (5)
036200     MOVE 25000000.00 TO TIER-MIN-VOLUME (6)
036300     MOVE 49999999.99 TO TIER-MAX-VOLUME (6)
036400     MOVE .0002       TO TIER-MAKER-RATE (6)
036500     MOVE .0012       TO TIER-TAKER-RATE (6)
036600     MOVE 50000000.00 TO TIER-MIN-VOLUME (7)
036700     MOVE 99999999.99 TO TIER-MAX-VOLUME (7)
036800     MOVE .0000       TO TIER-MAKER-RATE (7)
036900     MOVE .0010       TO TIER-TAKER-RATE (7)
037000     MOVE 100000000.00    TO TIER-MIN-VOLUME (8)
037100     MOVE 99999999999.99  TO TIER-MAX-VOLUME (8)
037200     MOVE .0000       TO TIER-MAKER-RATE (8)
037300     MOVE .0008       TO TIER-TAKER-RATE (8).
037400*----------------------------------------------------------------
037500*    1200 SERIES - LOAD THE SYMBOL MAP TABLE.  THE TABLE IS
037600*    CLOSED AND OPENED EVERY RUN - IT IS SMALL (UNDER 500 ROWS
037700*    TODAY) AND A FULL RELOAD COSTS LESS THAN THE BOOK-KEEPING
037800*    TO DETECT A CHANGE SINCE THE LAST RUN.
037900*----------------------------------------------------------------
038000 1200-LOAD-SYMBOL-MAP.
038100     PERFORM 1210-READ-SYMMAP-REC UNTIL SYMBOL-MAP-AT-EOF
038200     CLOSE BAC-SYMMAP-FILE.
038300*        ONE ROW PER SYMBOL SUBSTITUTION - SEE THE SYMMAP FD
038400*        COMMENT FOR THE FEED.
038500 1210-READ-SYMMAP-REC.
038600     READ BAC-SYMMAP-FILE
038700         AT END
038800             SET SYMBOL-MAP-AT-EOF TO TRUE
038900         NOT AT END
039000             ADD 1 TO SYMBOL-MAP-ENTRY-COUNT
039100             SET SYMBOL-MAP-INDEX TO SYMBOL-MAP-ENTRY-COUNT
039200             MOVE MAP-FROM-SYMBOL
039300                 TO MAP-FROM-TICKER (SYMBOL-MAP-INDEX)
039400             MOVE MAP-TO-SYMBOL
039500                 TO MAP-TO-TICKER (SYMBOL-MAP-INDEX)
039600     END-READ.
039700*----------------------------------------------------------------
039800*    1300-CALC-30D-VOLUME - FIRST PASS OVER THE ACTIVITY FILE.
039900*    THE EXTRACT FEEDING BAC-ACTIVITY-FILE IS ALREADY WINDOWED TO
040000*    THE TRAILING 30 DAYS BY THE UPSTREAM CLEARING JOB, SO THIS
040100*    PASS SIMPLY TOTALS CRYPTO FILL VOLUME ACROSS THE WHOLE FILE.
040200*    VOLUME IS COMPUTED ONCE AND HELD FOR THE REST OF THE RUN -
040300*    SEE CHANGE LOG 071593.  CLOSE AND REOPEN THE FILE SO THE
040400*    SECOND (TRANSFORM) PASS STARTS AT THE TOP AGAIN.
040500*----------------------------------------------------------------
040600 1300-CALC-30D-VOLUME.
040700     MOVE ZERO TO CRYPTO-VOLUME-30D
040800     PERFORM 1305-READ-ACTIVITY-PASS1 UNTIL ACTIVITY-AT-EOF
040900     CLOSE BAC-ACTIVITY-FILE
041000     OPEN INPUT BAC-ACTIVITY-FILE
041100     MOVE 'N' TO ACTIVITY-EOF-SWITCH.
041200 1305-READ-ACTIVITY-PASS1.
041300     READ BAC-ACTIVITY-FILE
041400         AT END
041500             SET ACTIVITY-AT-EOF TO TRUE
041600         NOT AT END
041700             PERFORM 1310-ACCUM-IF-CRYPTO THRU 1310-EXIT
041800     END-READ.
041900 1310-ACCUM-IF-CRYPTO.
042000     IF NOT ACTIVITY-IS-FILL
042100         GO TO 1310-EXIT
042200     END-IF
042300     PERFORM 3300-IS-CRYPTO-SYMBOL THRU 3300-EXIT
042400     IF NOT SYMBOL-IS-CRYPTO
042500         GO TO 1310-EXIT
042600     END-IF
042700     PERFORM 1320-ABS-QTY-PRICE
042800     COMPUTE VOLUME-LINE-AMOUNT ROUNDED =
042900             ABSOLUTE-QUANTITY * ABSOLUTE-PRICE
043000     ADD VOLUME-LINE-AMOUNT TO CRYPTO-VOLUME-30D.
043100 1310-EXIT.
043200     EXIT.
043300*        CALLED FROM BOTH PASSES - 1310 DURING THE VOLUME PASS,
043400*        2100 DURING THE TRANSFORM PASS - SO THE SIGN STRIP
043500*        LOGIC LIVES IN ONE PLACE RATHER THAN TWO.
043600 1320-ABS-QTY-PRICE.
043700     IF SOURCE-QUANTITY IS NEGATIVE
043800         COMPUTE ABSOLUTE-QUANTITY ROUNDED = ZERO - SOURCE-QUANTITY
043900     ELSE
044000         MOVE SOURCE-QUANTITY TO ABSOLUTE-QUANTITY
044100     END-IF
044200     IF SOURCE-PRICE IS NEGATIVE
044300         COMPUTE ABSOLUTE-PRICE ROUNDED = ZERO - SOURCE-PRICE
044400     ELSE
044500         MOVE SOURCE-PRICE TO ABSOLUTE-PRICE
044600     END-IF.
044700*        USED BY THE DIVIDEND, INTEREST, AND FEE PATHS - A FILL
044800*        NEVER CALLS THIS, IT HAS NO NET AMOUNT FIELD OF ITS OWN.
044900 1330-ABS-NET-AMOUNT.
045000     IF SOURCE-NET-AMOUNT IS NEGATIVE
045100         COMPUTE ABSOLUTE-NET-AMOUNT ROUNDED = ZERO - SOURCE-NET-AMOUNT
045200     ELSE
045300         MOVE SOURCE-NET-AMOUNT TO ABSOLUTE-NET-AMOUNT
045400     END-IF.
045500*----------------------------------------------------------------
045600*    2000 SERIES - MAIN TRANSFORM LOOP, ONE PASS PER ACTIVITY.
045700*    DISPATCH ORDER BELOW IS SIGNIFICANT - SEE CHANGE LOG 042296.
045800*    THIS IS THE SECOND PASS OVER BAC-ACTIVITY-FILE - THE FIRST
045900*    WAS 1300-CALC-30D-VOLUME, WHICH CLOSED AND REOPENED THE
046000*    FILE SO THIS PASS READS FROM THE TOP.
046100*----------------------------------------------------------------
046200 2000-PROCESS-ACTIVITIES.
046300     PERFORM 2005-READ-ACTIVITY-PASS2 UNTIL ACTIVITY-AT-EOF.
046400*        ACTIVITY-READ-COUNT COUNTS EVERY RECORD SEEN ON THIS PASS -
046500*        WHETHER IT TRANSFORMS, IS SKIPPED BY 2010, OR LATER
046600*        DROPPED AS A DUPLICATE BY LAC-ACTIVITY-DEDUP DOES NOT
046700*        CHANGE THIS COUNT.
046800 2005-READ-ACTIVITY-PASS2.
046900     READ BAC-ACTIVITY-FILE
047000         AT END
047100             SET ACTIVITY-AT-EOF TO TRUE
047200         NOT AT END
047300             ADD 1 TO ACTIVITY-READ-COUNT
047400             PERFORM 2010-DISPATCH-ACTIVITY THRU 2010-EXIT
047500     END-READ.
047600*    2010 NOW CARRIES ITS OWN PERFORM RANGE OUT TO 2010-EXIT SO
047700*    THE SKIP TESTS BELOW CAN STAY INSIDE IT - SEE CHANGE LOG
047800*    031614.  NOTHING JUMPS OUT OF 2100-TRANSFORM-TRADE'S OWN
047900*    PERFORM ANY LONGER - IT SETS DISPATCH-SKIP-SWITCH AND
048000*    RETURNS LIKE ANY OTHER CALLED PARAGRAPH.
048100 2010-DISPATCH-ACTIVITY.
048200*        EVERY OUTPUT LINE STARTS FROM A CLEAN RECORD - A PRIOR
048300*        ACTIVITY'S FIELDS MUST NEVER BLEED INTO THIS ONE.
048400     INITIALIZE BAC-XFMACT-REC
048500     MOVE ACCOUNT-ID TO LEDGER-ACCOUNT-ID
048600*        EVERY ACTIVITY TYPE THIS PROGRAM WRITES PRICES IN USD -
048700*        NO MULTI-CURRENCY SUPPORT ON THIS FEED TODAY.
048800     MOVE 'USD'               TO CURRENCY-CDE
048900     MOVE 'N'                 TO DISPATCH-SKIP-SWITCH
049000*        TEST ORDER MATTERS - FILL IS THE EXACT-MATCH CASE,
049100*        EVERYTHING ELSE IS KEYED OFF THE THREE-CHARACTER
049200*        PREFIX SO DIV AND DIVFEE BOTH ROUTE THE SAME WAY.
049300     IF ACTIVITY-IS-FILL
049400         PERFORM 2100-TRANSFORM-TRADE
049500     ELSE
049600         IF ACTIVITY-TYPE-PREFIX3 = 'DIV'
049700             PERFORM 2200-TRANSFORM-DIVIDEND
049800         ELSE
049900             IF ACTIVITY-TYPE-PREFIX3 = 'INT'
050000                 PERFORM 2300-TRANSFORM-INTEREST
050100             ELSE
050200                 IF ACTIVITY-IS-FEE OR ACTIVITY-IS-CFEE
050300                     PERFORM 2400-TRANSFORM-FEE
050400                 ELSE
050500                     ADD 1 TO ACTIVITY-SKIP-COUNT
050600                     SET DISPATCH-IS-SKIPPED TO TRUE
050700                 END-IF
050800             END-IF
050900         END-IF
051000     END-IF
051100*        A SKIPPED ACTIVITY FALLS THROUGH TO THE EXIT WITHOUT
051200*        TOUCHING THE SYMBOL MAP, THE DATE EDIT, OR THE WRITE -
051300*        NONE OF THOSE MEAN ANYTHING FOR A LINE WE DID NOT BUILD.
051400     IF DISPATCH-IS-SKIPPED
051500         GO TO 2010-EXIT
051600     END-IF
051700     PERFORM 4000-MAP-SYMBOL THRU 4000-EXIT
051800     PERFORM 4100-EDIT-DATE
051900     WRITE BAC-XFMACT-REC
052000     ADD 1 TO ACTIVITY-XFORM-COUNT.
052100 2010-EXIT.
052200     EXIT.
052300*----------------------------------------------------------------
052400*    2100-TRANSFORM-TRADE - FILL ACTIVITY.  A SIDE OTHER THAN BUY
052500*    OR SELL IS SKIPPED (NOT A DISPATCH ERROR).  CRYPTO BUYS PICK
052600*    UP A MAKER/TAKER FEE PER THE 3000 SERIES, EMBEDDED IN THE
052700*    QUANTITY RATHER THAN CARRIED AS A SEPARATE FEE - THE LEDGER
052800*    HAS NO FEE COLUMN FOR TRADE LINES.
052900*----------------------------------------------------------------
053000 2100-TRANSFORM-TRADE.
053100*        SIDE IS COMPARED CASE-INSENSITIVE - SOME CLEARING
053200*        FEEDS SEND LOWER CASE "buy"/"sell".
053300     MOVE TRADE-SIDE-CDE TO TRADE-SIDE-UPPERCASE
053400     INSPECT TRADE-SIDE-UPPERCASE CONVERTING
053500         'abcdefghijklmnopqrstuvwxyz' TO
053600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
053700*        A SIDE OTHER THAN BUY OR SELL SETS THE SKIP SWITCH AND
053800*        RETURNS TO 2010 - IT NO LONGER BRANCHES DIRECTLY TO
053900*        2010-EXIT FROM INSIDE THIS PERFORM.
054000     IF NOT SIDE-IS-BUY AND NOT SIDE-IS-SELL
054100         ADD 1 TO ACTIVITY-SKIP-COUNT
054200         SET DISPATCH-IS-SKIPPED TO TRUE
054300     ELSE
054400         MOVE SOURCE-SYMBOL      TO MAPPED-SYMBOL
054500         MOVE 'YAHOO'          TO PRICE-SOURCE-CDE
054600         PERFORM 1320-ABS-QTY-PRICE
054700         MOVE ABSOLUTE-QUANTITY       TO NET-SHARE-QUANTITY
054800         MOVE ABSOLUTE-PRICE     TO TRADE-UNIT-PRICE
054900         MOVE ZERO              TO ASSESSED-FEE-AMOUNT
055000         IF SIDE-IS-SELL
055100             MOVE 'SELL' TO TRANSACTION-TYPE-CDE
055200         ELSE
055300             MOVE 'BUY' TO TRANSACTION-TYPE-CDE
055400             PERFORM 3300-IS-CRYPTO-SYMBOL THRU 3300-EXIT
055500             IF SYMBOL-IS-CRYPTO
055600                 PERFORM 3000-CRYPTO-FEE-RATE
055700                 COMPUTE NET-SHARE-QUANTITY ROUNDED =
055800                     ABSOLUTE-QUANTITY * (1 - CRYPTO-FEE-RATE)
055900             END-IF
056000         END-IF
056100         MOVE TXN-TIMESTAMP TO TRANSACTION-DATE
056200         STRING 'alpaca_id=' DELIMITED BY SIZE
056300                ACTIVITY-ID       DELIMITED BY SIZE
056400             INTO ACTIVITY-COMMENT-TXT
056500     END-IF.
056600*----------------------------------------------------------------
056700*    2200-TRANSFORM-DIVIDEND - ANY ACT-TYPE BEGINNING "DIV",
056800*    INCLUDING DIVFEE (SEE CHANGE LOG 042296).  PER-SHARE RATE IS
056900*    NET AMOUNT OVER QUANTITY, DEFAULTING QTY TO 1 IF NOT GIVEN.
057000*----------------------------------------------------------------
057100 2200-TRANSFORM-DIVIDEND.
057200     MOVE 'DIVIDEND' TO TRANSACTION-TYPE-CDE
057300     MOVE SOURCE-SYMBOL  TO MAPPED-SYMBOL
057400     MOVE 'YAHOO'     TO PRICE-SOURCE-CDE
057500     PERFORM 1330-ABS-NET-AMOUNT
057600*        IF SHARES WERE GIVEN WE CAN BACK INTO A PER-SHARE
057700*        RATE - OTHERWISE TREAT THE WHOLE NET AMOUNT AS A
057800*        SINGLE-SHARE "PRICE" SO THE LEDGER STILL BALANCES.
057900     IF SOURCE-QUANTITY > ZERO
058000         PERFORM 1320-ABS-QTY-PRICE
058100         COMPUTE TRADE-UNIT-PRICE ROUNDED =
058200             ABSOLUTE-NET-AMOUNT / ABSOLUTE-QUANTITY
058300         MOVE ABSOLUTE-QUANTITY TO NET-SHARE-QUANTITY
058400     ELSE
058500         MOVE ABSOLUTE-NET-AMOUNT TO TRADE-UNIT-PRICE
058600         MOVE 1 TO NET-SHARE-QUANTITY
058700     END-IF
058800     MOVE ZERO TO ASSESSED-FEE-AMOUNT
058900     MOVE SOURCE-ACTIVITY-DATE TO TRANSACTION-DATE
059000     STRING 'alpaca_id=' DELIMITED BY SIZE
059100            ACTIVITY-ID       DELIMITED BY SIZE
059200         INTO ACTIVITY-COMMENT-TXT.
059300*----------------------------------------------------------------
059400*    2300-TRANSFORM-INTEREST - ANY ACT-TYPE BEGINNING "INT".
059500*    QUANTITY IS ALWAYS 1 - INTEREST IS NOT SHARE-BASED, THE
059600*    WHOLE NET AMOUNT IS THE "PRICE" OF THAT ONE UNIT.
059700*----------------------------------------------------------------
059800 2300-TRANSFORM-INTEREST.
059900     MOVE 'INTEREST' TO TRANSACTION-TYPE-CDE
060000     MOVE 'USD'       TO MAPPED-SYMBOL
060100     MOVE 'MANUAL'    TO PRICE-SOURCE-CDE
060200     MOVE 1           TO NET-SHARE-QUANTITY
060300     PERFORM 1330-ABS-NET-AMOUNT
060400     MOVE ABSOLUTE-NET-AMOUNT TO TRADE-UNIT-PRICE
060500     MOVE ZERO TO ASSESSED-FEE-AMOUNT
060600     MOVE SOURCE-ACTIVITY-DATE TO TRANSACTION-DATE
060700*        COMMENT TEXT TAGS "- Interest" SO AN ANALYST SCANNING
060800*        THE LEDGER CAN TELL THIS LINE FROM A DIVIDEND WITHOUT
060900*        OPENING THE SOURCE ACTIVITY RECORD.
061000     STRING 'alpaca_id=' DELIMITED BY SIZE
061100            ACTIVITY-ID       DELIMITED BY SIZE
061200            ' - Interest' DELIMITED BY SIZE
061300         INTO ACTIVITY-COMMENT-TXT.
061400*----------------------------------------------------------------
061500*    2400-TRANSFORM-FEE - FEE, CFEE.  BOTH POST AS A PURE FEE
061600*    LINE WITH NO QUANTITY OR PRICE OF THEIR OWN - THE NET
061700*    AMOUNT GOES STRAIGHT TO ASSESSED-FEE-AMOUNT, NOT TO A PRICE
061800*    FIELD, UNLIKE EVERY OTHER ACTIVITY TYPE THIS PROGRAM WRITES.
061900*----------------------------------------------------------------
062000 2400-TRANSFORM-FEE.
062100     MOVE 'FEE' TO TRANSACTION-TYPE-CDE
062200     MOVE 'USD' TO MAPPED-SYMBOL
062300     MOVE 'MANUAL' TO PRICE-SOURCE-CDE
062400     MOVE ZERO TO NET-SHARE-QUANTITY
062500     MOVE ZERO TO TRADE-UNIT-PRICE
062600     PERFORM 1330-ABS-NET-AMOUNT
062700     MOVE ABSOLUTE-NET-AMOUNT TO ASSESSED-FEE-AMOUNT
062800     MOVE SOURCE-ACTIVITY-DATE TO TRANSACTION-DATE
062900     STRING 'alpaca_id=' DELIMITED BY SIZE
063000            ACTIVITY-ID       DELIMITED BY SIZE
063100            ' - Fee'     DELIMITED BY SIZE
063200         INTO ACTIVITY-COMMENT-TXT.
063300*----------------------------------------------------------------
063400*    3000 SERIES - CRYPTO FEE ENGINE.  SEE CHANGE LOG 071593.
063500*    ONLY A CRYPTO BUY PAYS THIS FEE - SELLS AND EVERYTHING
063600*    NON-CRYPTO ARE CHARGED NOTHING HERE, PER THE DESK'S OWN
063700*    FEE SCHEDULE.
063800*----------------------------------------------------------------
063900 3000-CRYPTO-FEE-RATE.
064000     PERFORM 3200-SELECT-FEE-TIER
064100     MOVE SOURCE-ORDER-ID TO MAKER-TAKER-ORDER-ID
064200*        ORD-MAKER-TAKER RETURNS ITS VERDICT IN THE SAME
064300*        LINKAGE AREA IT WAS CALLED WITH - SEE CHANGE LOG 083006.
064400     CALL 'ORD-MAKER-TAKER' USING MAKER-TAKER-LINK-AREA
064500     IF FLAG-IS-TAKER
064600         MOVE TIER-TAKER-RATE (SELECTED-FEE-TIER)
064700             TO CRYPTO-FEE-RATE
064800     ELSE
064900         MOVE TIER-MAKER-RATE (SELECTED-FEE-TIER)
065000             TO CRYPTO-FEE-RATE
065100     END-IF.
065200*----------------------------------------------------------------
065300*    3200-SELECT-FEE-TIER - CALLED ONCE PER RUN FROM 0000-MAIN-
065400*    CONTROL AND AGAIN (HARMLESSLY) FROM 3000 - THE VOLUME AND
065500*    THE TABLE DO NOT CHANGE MID-RUN SO RE-SELECTING IS CHEAP
065600*    AND SAFER THAN TRUSTING A STALE SELECTED-FEE-TIER.
065700*----------------------------------------------------------------
065800 3200-SELECT-FEE-TIER.
065900*        DEFAULTS TO TIER 1 IF VOLUME FAILS TO FALL IN ANY
066000*        RANGE ABOVE - SHOULD NOT HAPPEN BUT TIER 1 IS THE
066100*        SAFEST FALLBACK PER ACCOUNTING.
066200     MOVE 1 TO SELECTED-FEE-TIER
066300     SET FEE-TIER-INDEX TO 1
066400     SEARCH FEE-TIER-ENTRY
066500         WHEN CRYPTO-VOLUME-30D NOT LESS THAN
066600                 TIER-MIN-VOLUME (FEE-TIER-INDEX)
066700             AND CRYPTO-VOLUME-30D NOT GREATER THAN
066800                 TIER-MAX-VOLUME (FEE-TIER-INDEX)
066900             SET SELECTED-FEE-TIER TO FEE-TIER-INDEX
067000     END-SEARCH.
067100*----------------------------------------------------------------
067200*    3300-IS-CRYPTO-SYMBOL - A SYMBOL IS CRYPTO IF IT CARRIES A
067300*    SLASH (PAIR NOTATION, E.G. BTC/USD) OR IF IT IS A BARE
067400*    TICKER ENDING IN "USD" (E.G. BTCUSD) LONGER THAN 3
067500*    CHARACTERS.  A PLAIN 3-CHARACTER TICKER LIKE "USD" ITSELF
067600*    IS NOT TREATED AS CRYPTO.
067700*----------------------------------------------------------------
067800 3300-IS-CRYPTO-SYMBOL.
067900     MOVE 'N' TO CRYPTO-SYMBOL-SWITCH
068000     MOVE ZERO TO SLASH-CHAR-COUNT
068100     INSPECT SOURCE-SYMBOL TALLYING SLASH-CHAR-COUNT
068200         FOR ALL '/'
068300     IF SLASH-CHAR-COUNT > 0
068400         SET SYMBOL-IS-CRYPTO TO TRUE
068500         GO TO 3300-EXIT
068600     END-IF
068700*        BACK UP FROM THE END OF THE 12-BYTE FIELD TO FIND THE
068800*        LAST NON-BLANK CHARACTER - SYMBOLS ARE LEFT-JUSTIFIED
068900*        AND SPACE-PADDED ON THE FEED.
069000     MOVE 12 TO SYMBOL-SCAN-LEN
069100     PERFORM 3310-BACK-UP-LEN
069200         VARYING SYMBOL-SCAN-LEN FROM 12 BY -1
069300         UNTIL SYMBOL-SCAN-LEN = 0
069400             OR SOURCE-SYMBOL (SYMBOL-SCAN-LEN:1) NOT = SPACE
069500     IF SYMBOL-SCAN-LEN > 3
069600         IF SOURCE-SYMBOL (SYMBOL-SCAN-LEN - 2:3) = 'USD'
069700             SET SYMBOL-IS-CRYPTO TO TRUE
069800         END-IF
069900     END-IF.
070000 3300-EXIT.
070100     EXIT.
070200*        EMPTY BODY - THE VARYING CLAUSE ON THE PERFORM DOES ALL
070300*        THE WORK, THIS PARAGRAPH EXISTS ONLY BECAUSE PERFORM
070400*        VARYING NEEDS A PARAGRAPH NAME TO ITERATE.
070500 3310-BACK-UP-LEN.
070600     CONTINUE.
070700*----------------------------------------------------------------
070800*    4000-MAP-SYMBOL - SUBSTITUTE FROM THE SYMBOL MAP TABLE.  IF
070900*    THE SYMBOL IS NOT IN THE TABLE, FALL BACK TO THE CLEANUP
071000*    RULE - STRIP SLASHES AND TURN BLANKS TO DASHES - SEE CHANGE
071100*    LOG 052690 AND 021502.
071200*----------------------------------------------------------------
071300 4000-MAP-SYMBOL.
071400     IF MAPPED-SYMBOL = SPACES
071500         GO TO 4000-EXIT
071600     END-IF
071700     MOVE 'N' TO SYMBOL-MAP-FOUND-SWITCH
071800     SET SYMBOL-MAP-INDEX TO 1
071900     SEARCH SYMBOL-MAP-ENTRY
072000         AT END
072100             NEXT SENTENCE
072200         WHEN MAP-FROM-TICKER (SYMBOL-MAP-INDEX) = MAPPED-SYMBOL
072300             MOVE MAP-TO-TICKER (SYMBOL-MAP-INDEX) TO MAPPED-SYMBOL
072400             MOVE 'Y' TO SYMBOL-MAP-FOUND-SWITCH
072500     END-SEARCH
072600     IF NOT SYMBOL-MAP-WAS-FOUND
072700         PERFORM 4010-STRIP-SYMBOL-PUNCT THRU 4010-EXIT
072800     END-IF.
072900 4000-EXIT.
073000     EXIT.
073100*----------------------------------------------------------------
073200*    4010-STRIP-SYMBOL-PUNCT - FALLBACK CLEANUP WHEN THE SYMBOL
073300*    MAP HAS NO ENTRY.  THE OLD CODE RAN TWO FIELD-WIDE INSPECTS
073400*    (SLASH TO SPACE, THEN SPACE TO DASH) ACROSS THE WHOLE
073500*    12-BYTE FIELD, WHICH TURNED EVERY TRAILING PAD BYTE INTO A
073600*    DASH AND LEFT A DASH WHERE THE SLASH HAD BEEN INSTEAD OF
073700*    CLOSING THE GAP - BTC/USD CAME OUT BTC-USD----- INSTEAD OF
073800*    BTCUSD.  AUDIT CAUGHT IT - SEE CHANGE LOG 031614B.  THIS
073900*    PARAGRAPH BACKS UP TO THE LAST NON-BLANK BYTE THE SAME WAY
074000*    3300 DOES, THEN REBUILDS THE SYMBOL ONE CHARACTER AT A TIME
074100*    INTO SYMBOL-SCRATCH - A SLASH IS DROPPED OUTRIGHT, A BLANK
074200*    WITHIN THE POPULATED PART BECOMES A DASH, EVERYTHING ELSE
074300*    COPIES STRAIGHT ACROSS.  THE PAD BEYOND THE ORIGINAL
074400*    POPULATED LENGTH IS NEVER TOUCHED - SYMBOL-SCRATCH STARTS
074500*    FROM SPACES SO IT IS ALREADY RIGHT.
074600*----------------------------------------------------------------
074700 4010-STRIP-SYMBOL-PUNCT.
074800     MOVE 12 TO STRIP-SCAN-LEN
074900     PERFORM 4011-BACK-UP-SYM-LEN
075000         VARYING STRIP-SCAN-LEN FROM 12 BY -1
075100         UNTIL STRIP-SCAN-LEN = 0
075200             OR MAPPED-SYMBOL (STRIP-SCAN-LEN:1) NOT = SPACE
075300     MOVE SPACES TO SYMBOL-SCRATCH
075400     MOVE ZERO TO STRIP-OUT-POSITION
075500     IF STRIP-SCAN-LEN > 0
075600         PERFORM 4012-COPY-SYM-CHAR
075700             VARYING STRIP-IN-POSITION FROM 1 BY 1
075800             UNTIL STRIP-IN-POSITION > STRIP-SCAN-LEN
075900     END-IF
076000     MOVE SYMBOL-SCRATCH TO MAPPED-SYMBOL.
076100 4010-EXIT.
076200     EXIT.
076300*        EMPTY BODY - SAME HOUSE IDIOM AS 3310, THE VARYING
076400*        CLAUSE ON THE PERFORM DOES ALL THE WORK.
076500 4011-BACK-UP-SYM-LEN.
076600     CONTINUE.
076700*        ONE SOURCE CHARACTER PER CALL - A SLASH CONTRIBUTES
076800*        NOTHING TO THE SCRATCH FIELD (THAT IS HOW IT GETS
076900*        REMOVED RATHER THAN SUBSTITUTED), A BLANK BECOMES A
077000*        DASH, ANYTHING ELSE COPIES THROUGH UNCHANGED.
077100 4012-COPY-SYM-CHAR.
077200     IF MAPPED-SYMBOL (STRIP-IN-POSITION:1) NOT = '/'
077300         ADD 1 TO STRIP-OUT-POSITION
077400         IF MAPPED-SYMBOL (STRIP-IN-POSITION:1) = SPACE
077500             MOVE '-' TO SYMBOL-SCRATCH (STRIP-OUT-POSITION:1)
077600         ELSE
077700             MOVE MAPPED-SYMBOL (STRIP-IN-POSITION:1)
077800                 TO SYMBOL-SCRATCH (STRIP-OUT-POSITION:1)
077900         END-IF
078000     END-IF.
078100*----------------------------------------------------------------
078200*    4100-EDIT-DATE - PASS THE ACTIVITY DATE THROUGH UNCHANGED
078300*    UNLESS IT IS BLANK, IN WHICH CASE FALL BACK TO THE RUN
078400*    DATE PASSED DOWN FROM THE DRIVER.  THE TEST IS ON THE FIRST
078500*    FOUR BYTES ONLY - A BLANK DATE COMES THROUGH AS ALL SPACES,
078600*    WHICH FAILS THE NUMERIC TEST ON THE YEAR, SO WE DO NOT NEED
078700*    TO TEST THE WHOLE TEN-BYTE FIELD.
078800*----------------------------------------------------------------
078900 4100-EDIT-DATE.
079000     IF TRANSACTION-DATE-ONLY (1:4) NOT NUMERIC
079100         MOVE RUN-DATE-WORK TO TRANSACTION-DATE-ONLY
079200     END-IF.
079300*----------------------------------------------------------------
079400*    9000-WRAP-UP - CLOSE FILES, RETURN COUNTS TO THE DRIVER.
079500*    THE VOLUME AND FEE TIER FIGURES GO BACK TOO - CTL-SYNC-
079600*    DRIVER PRINTS THEM ON THE FEE SECTION OF THE CONTROL REPORT
079700*    SO THE OPS DESK CAN SEE WHAT RATE WAS CHARGED WITHOUT
079800*    PULLING THE TABLE AND THE VOLUME SEPARATELY.
079900*----------------------------------------------------------------
080000 9000-WRAP-UP.
080100     CLOSE BAC-ACTIVITY-FILE
080200     CLOSE BAC-XFMACT-FILE
080300     MOVE ACTIVITY-READ-COUNT  TO RETURNED-READ-COUNT
080400     MOVE ACTIVITY-XFORM-COUNT TO RETURNED-XFORM-COUNT
080500     MOVE ACTIVITY-SKIP-COUNT  TO RETURNED-SKIP-COUNT
080600     MOVE CRYPTO-VOLUME-30D TO RETURNED-VOLUME-30D
080700     MOVE SELECTED-FEE-TIER  TO RETURNED-FEE-TIER
080800*        MAKER AND TAKER RATE ARE BOTH SENT BACK - THE DRIVER
080900*        DOES NOT KNOW WHICH SIDE ANY GIVEN FILL TOOK, SO IT
081000*        CANNOT PICK ONE TO PRINT.
081100     MOVE TIER-MAKER-RATE (SELECTED-FEE-TIER) TO RETURNED-MAKER-RATE
081200     MOVE TIER-TAKER-RATE (SELECTED-FEE-TIER) TO RETURNED-TAKER-RATE.
