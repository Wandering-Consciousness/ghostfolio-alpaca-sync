000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CTL-SYNC-DRIVER.
000300 AUTHOR. D. SHREENI.
000400 INSTALLATION. DST OUTPUT SERVICES - BROKERAGE OPS.
000500 DATE-WRITTEN. 05/11/1988.
000600 DATE-COMPILED. 05/11/1988.
000700 SECURITY.  THIS PROGRAM AND THE RECORDS IT PROCESSES ARE
000800*    CLASSIFIED INTERNAL USE ONLY.  DISTRIBUTION OUTSIDE
000900*    BROKERAGE OPERATIONS REQUIRES SUPERVISOR APPROVAL.
001000*----------------------------------------------------------------  R000001
001100*                  C H A N G E   L O G                             R000002
001200*----------------------------------------------------------------  R000003
001300* DATE       BY    TKT/REQ     DESCRIPTION                         R000004
001400*----------------------------------------------------------------  R000005
001500* 051188     DSH   INITIAL     ORIGINAL CODING.  TOP LEVEL         R000006
001600*                              DRIVER FOR THE BROKERAGE-TO-        R000007
001700*                              PORTFOLIO ACTIVITY SYNC JOB.        R000008
001800*                              CALLS THE TRANSFORM, DEDUP,         R000009
001900*                              IMPORT AND BALANCE STEPS IN         R000010
002000*                              ORDER AND PRINTS THE CONTROL        R000011
002100*                              REPORT.                             R000012
002200* 062289     DSH   REQ 0061    ADDED PER-CHUNK CONTROL BREAK       R000013
002300*                              LINES TO THE REPORT, READ FROM      R000014
002400*                              THE IMPORT WRITER'S CHUNK TABLE.    R000015
002500*                              CAPPED AT 500 LINES - MATCHES       R000016
002600*                              THE IMPORT WRITER'S OWN CAP.        R000017
002700* 112098     MTO   Y2K-0041    RUN DATE NOW WINDOWED TO A 4        R000018
002800*                              DIGIT CENTURY BEFORE IT IS          R000019
002900*                              PASSED TO THE TRANSFORM STEP.       R000020
003000* 083006     DNS   REQ 0552    CRYPTO FEE SECTION ADDED TO THE     R000021
003100*                              REPORT - VOLUME, TIER, AND          R000022
003200*                              MAKER/TAKER RATES NOW COME BACK     R000023
003300*                              FROM THE TRANSFORM STEP.            R000024
003400* 041511     PGC   REQ 0618    TARGET ACCOUNT ID MOVED OUT OF      R000025
003500*                              THE TRANSFORM STEP AND INTO THIS    R000026
003600*                              PROGRAM - SEE REQ 0618 NOTE IN      R000027
003700*                              THE TRANSFORM AND BALANCE STEPS.    R000028
003800* 031714     KLR   REQ 0749C   FIELD NAMES THROUGHOUT THIS        R000028A
003900*                              PROGRAM RENAMED TO PLAIN BUSINESS  R000028B
004000*                              TERMS - THE SHORT CODED PREFIXES   R000028C
004100*                              (CTL-, WS-SYS-) HAD NO BASIS IN    R000028D
004200*                              HOW THIS SHOP NAMES FIELDS         R000028E
004300*                              ELSEWHERE AND AUDIT CALLED THEM    R000028F
004400*                              OUT.  THE LOCAL COPIES OF EACH     R000028G
004500*                              CALLED STEP'S LINKAGE AREA KEEP    R000028H
004600*                              THE SAME PHYSICAL LAYOUT, ONLY     R000028I
004700*                              THE ELEMENTARY NAMES CHANGED.      R000028J
004800*                              NO DATA CONTENT OR LOGIC CHANGED.  R000028K
004900*----------------------------------------------------------------  R000029
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CTL-REPORT-FILE ASSIGN TO CTLRPT
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000 DATA DIVISION.
006100 FILE SECTION.
006200*----------------------------------------------------------------
006300*    CONTROL REPORT - ONE PHYSICAL RECORD SHAPE, FIVE LOGICAL
006400*    LINE TYPES SELECTED BY REPORT-LINE-TYPE-CD.  KEEPS THE SAME
006500*    HEADER-AREA/REDEFINES HABIT THIS SHOP USES ON ITS OTHER
006600*    PRINT FILES.
006700*----------------------------------------------------------------
006800 FD  CTL-REPORT-FILE.
006900 01  CTL-REPORT-LINE.
007000*    DRIVES WHICH REDEFINES OF TITLE-AREA IS ACTUALLY
007100*    MEANINGFUL ON A GIVEN LINE - THE PRINT PARAGRAPHS SET
007200*    THIS BEFORE MOVING ANYTHING INTO THE REDEFINED AREA.
007300     05  REPORT-LINE-TYPE-CD             PIC X(1).
007400         88  REPORT-LINE-IS-HEADER           VALUE 'H'.
007500         88  REPORT-LINE-IS-STAGE            VALUE 'S'.
007600         88  REPORT-LINE-IS-CRYPTO           VALUE 'C'.
007700         88  REPORT-LINE-IS-BALANCE          VALUE 'B'.
007800         88  REPORT-LINE-IS-CHUNK            VALUE 'K'.
007900*    REPORT TITLE AND RUN DATE - PRINTED ONCE AT 4100.
008000     05  TITLE-AREA.
008100         10  REPORT-TITLE                   PIC X(50).
008200         10  REPORT-RUN-DATE                 PIC X(10).
008300         10  FILLER                            PIC X(72).
008400*    ONE LABEL/VALUE PAIR PER STAGE COUNT - SEE 4200-PRINT-
008500*    STAGE-LINES, WHICH REUSES THIS AREA EIGHT TIMES.
008600     05  STAGE-COUNT-AREA REDEFINES TITLE-AREA.
008700         10  STAGE-LABEL                    PIC X(34).
008800         10  STAGE-VALUE                    PIC ZZZ,ZZZ,ZZ9.
008900         10  FILLER                            PIC X(87).
009000*    30 DAY CRYPTO VOLUME AND THE TIER/RATE IT SELECTED - SEE
009100*    CHANGE LOG 083006.  VALUES COME BACK FROM THE TRANSFORM
009200*    STEP'S LINKAGE AREA UNCHANGED.
009300     05  CRYPTO-SUMMARY-AREA REDEFINES TITLE-AREA.
009400         10  CRYPTO-VOLUME-LABEL                PIC X(20).
009500         10  CRYPTO-VOLUME-VALUE                   PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
009600         10  CRYPTO-TIER-LABEL               PIC X(10).
009700         10  CRYPTO-TIER-VALUE                     PIC Z9.
009800         10  CRYPTO-MAKER-LABEL                PIC X(15).
009900         10  CRYPTO-MAKER-RATE-VALUE               PIC 9.9999.
010000         10  CRYPTO-TAKER-LABEL                PIC X(15).
010100         10  CRYPTO-TAKER-RATE-VALUE               PIC 9.9999.
010200         10  FILLER                            PIC X(40).
010300*    BROKERAGE CASH AND EQUITY AFTER THE BALANCE STEP RAN -
010400*    SIGNED EDIT PICTURE SO A NEGATIVE CASH POSITION PRINTS
010500*    WITH A TRAILING MINUS.
010600     05  BALANCE-SUMMARY-AREA REDEFINES TITLE-AREA.
010700         10  BALANCE-CASH-LABEL         PIC X(20).
010800         10  BALANCE-CASH-VALUE         PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
010900         10  BALANCE-EQUITY-LABEL       PIC X(20).
011000         10  BALANCE-EQUITY-VALUE       PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
011100         10  FILLER                            PIC X(56).
011200*    ONE LINE PER CHUNK THE IMPORT WRITER PROCESSED - REQ 0061.
011300     05  CHUNK-LINE-AREA REDEFINES TITLE-AREA.
011400         10  CHUNK-LABEL                    PIC X(20).
011500         10  CHUNK-NBR-VALUE                      PIC ZZZ9.
011600         10  CHUNK-SIZE-LABEL               PIC X(20).
011700         10  CHUNK-SIZE-VALUE                     PIC ZZ9.
011800         10  CHUNK-STATUS-LABEL             PIC X(20).
011900         10  CHUNK-STATUS-VALUE                   PIC X(1).
012000         10  FILLER                            PIC X(64).
012100 WORKING-STORAGE SECTION.
012200*----------------------------------------------------------------
012300*    TARGET ACCOUNT - LOOKUP/CREATION AGAINST THE BROKERAGE IS
012400*    HANDLED BY THE UPSTREAM FEED JOB.  THIS JOB TAKES THE
012500*    ACCOUNT ID AS GIVEN - SEE CHANGE LOG 041511.
012600*----------------------------------------------------------------
012700 77  TARGET-ACCOUNT-ID            PIC X(36)
012800         VALUE 'PORTFOLIO-MASTER-ACCOUNT-00001'.
012900*----------------------------------------------------------------
013000*    RUN DATE WORK AREA - WINDOWED TO A 4 DIGIT CENTURY PER
013100*    CHANGE LOG 112098, THEN ASSEMBLED INTO CCYY-MM-DD FOR THE
013200*    DOWNSTREAM STEPS AND THE REPORT HEADER.
013300*----------------------------------------------------------------
013400 01  SYSTEM-DATE-WORK.
013500     05  SYSTEM-DATE-6                PIC 9(6).
013600     05  SYSTEM-DATE-6-R REDEFINES SYSTEM-DATE-6.
013700         10  SYSTEM-DATE-YY                   PIC 9(2).
013800         10  SYSTEM-DATE-MM                   PIC 9(2).
013900         10  SYSTEM-DATE-DD                   PIC 9(2).
014000     05  SYSTEM-CENTURY               PIC 9(2)     COMP.
014100     05  SYSTEM-CCYY                  PIC 9(4).
014200     05  FILLER                        PIC X(10).
014300 77  RUN-DATE-10                 PIC X(10).
014400 77  CHUNK-PRINT-INDEX               PIC 9(3)     COMP.
014500*----------------------------------------------------------------
014600*    LINK AREAS FOR EACH CALLED STEP - THIS PROGRAM OWNS THE
014700*    STORAGE AND PASSES IT ON EACH CALL.
014800*----------------------------------------------------------------
014900*    PASSED TO BAC-ACTIVITY-TRANSFORM - ACCOUNT AND RUN DATE GO
015000*    IN, RUN COUNTS AND THE CRYPTO FEE TIER SELECTED FOR THE
015100*    RUN COME BACK - SEE CHANGE LOG 083006 AND REQ 0618.
015200 01  BAC-LINK-AREA.
015300     05  TRANSFORM-ACCOUNT-ID            PIC X(36).
015400     05  TRANSFORM-RUN-DATE              PIC X(10).
015500     05  TRANSFORM-READ-COUNT              PIC 9(7)  COMP.
015600     05  TRANSFORM-XFORM-COUNT             PIC 9(7)  COMP.
015700     05  TRANSFORM-SKIP-COUNT              PIC 9(7)  COMP.
015800     05  TRANSFORM-VOLUME-30D            PIC 9(11)V99.
015900     05  TRANSFORM-FEE-TIER              PIC 9     COMP.
016000     05  TRANSFORM-MAKER-RATE            PIC 9(1)V9(4).
016100     05  TRANSFORM-TAKER-RATE            PIC 9(1)V9(4).
016200     05  FILLER                         PIC X(05).
016300*    PASSED TO LAC-ACTIVITY-DEDUP - NO INPUT FIELDS, JUST THE
016400*    THREE RUN COUNTS RETURNED.
016500 01  LAC-LINK-AREA.
016600     05  DEDUP-EXISTING-COUNT          PIC 9(7).
016700     05  DEDUP-DUP-COUNT               PIC 9(7).
016800     05  DEDUP-NEW-COUNT                PIC 9(7).
016900     05  FILLER                          PIC X(05).
017000*    PASSED TO PAC-IMPORT-WRITER - THE CHUNK TABLE COMES BACK
017100*    FILLED IN SO 4500-PRINT-CHUNK-LINES CAN BUILD ONE REPORT
017200*    LINE PER CHUNK - SEE CHANGE LOG 062289.
017300 01  PAC-LINK-AREA.
017400     05  IMPORT-CHUNK-COUNT           PIC 9(5).
017500     05  IMPORT-RECORD-COUNT        PIC 9(7).
017600     05  IMPORT-CHUNK-TABLE OCCURS 500 TIMES.
017700         10  IMPORT-CHUNK-NBR            PIC 9(5).
017800         10  IMPORT-CHUNK-SIZE           PIC 9(3).
017900         10  IMPORT-CHUNK-STATUS-CD      PIC X(1).
018000         10  FILLER                        PIC X(1).
018100     05  FILLER                          PIC X(05).
018200*    PASSED TO BAL-BALANCE-CARRY - ACCOUNT ID GOES IN, THE
018300*    ENDING CASH AND EQUITY POSITIONS COME BACK FOR THE LAST
018400*    SECTION OF THE REPORT.
018500 01  BAL-LINK-AREA.
018600     05  BALANCE-ACCOUNT-ID             PIC X(36).
018700     05  BALANCE-CASH                   PIC S9(11)V99.
018800     05  BALANCE-EQUITY                 PIC S9(11)V99.
018900     05  FILLER                           PIC X(05).
019000 PROCEDURE DIVISION.
019100*----------------------------------------------------------------
019200*    0000-MAIN-CONTROL - RUNS EACH STEP OF THE SYNC JOB IN
019300*    ORDER, THEN PRINTS THE CONTROL REPORT.
019400*----------------------------------------------------------------
019500 0000-MAIN-CONTROL.
019600*    STEPS RUN STRICTLY IN ORDER - DEDUP NEEDS THE TRANSFORM
019700*    STEP'S OUTPUT, IMPORT NEEDS DEDUP'S OUTPUT, AND BALANCE
019800*    MUST RUN LAST SO THE CARRIED BALANCE REFLECTS EVERYTHING
019900*    THIS RUN POSTED - SEE REQ 0618.
020000     PERFORM 1000-INITIALIZE
020100     PERFORM 2000-RUN-TRANSFORM-STEP
020200     PERFORM 2100-RUN-DEDUP-STEP
020300     PERFORM 2200-RUN-IMPORT-STEP
020400     PERFORM 2300-RUN-BALANCE-STEP
020500     PERFORM 4000-PRINT-REPORT
020600     PERFORM 9000-WRAP-UP
020700     STOP RUN.
020800 1000-INITIALIZE.
020900     OPEN OUTPUT CTL-REPORT-FILE
021000     PERFORM 1100-DETERMINE-RUN-DATE.
021100*----------------------------------------------------------------
021200*    1100-DETERMINE-RUN-DATE - ACCEPT FROM DATE RETURNS A 2
021300*    DIGIT YEAR; WINDOW IT TO A 4 DIGIT CENTURY AND BUILD THE
021400*    CCYY-MM-DD FORM THE TRANSFORM STEP EXPECTS.
021500*----------------------------------------------------------------
021600 1100-DETERMINE-RUN-DATE.
021700     ACCEPT SYSTEM-DATE-6 FROM DATE
021800     IF SYSTEM-DATE-YY < 50
021900         MOVE 20 TO SYSTEM-CENTURY
022000     ELSE
022100         MOVE 19 TO SYSTEM-CENTURY
022200     END-IF
022300     COMPUTE SYSTEM-CCYY = (SYSTEM-CENTURY * 100) + SYSTEM-DATE-YY
022400     STRING SYSTEM-CCYY   DELIMITED BY SIZE
022500            '-'           DELIMITED BY SIZE
022600            SYSTEM-DATE-MM     DELIMITED BY SIZE
022700            '-'           DELIMITED BY SIZE
022800            SYSTEM-DATE-DD     DELIMITED BY SIZE
022900            INTO RUN-DATE-10
023000     END-STRING.
023100*    STEP 1 - READS THE BROKERAGE ACTIVITY FEED AND WRITES
023200*    THE TRANSFORMED PORTFOLIO WORK FILE.  THE ACCOUNT AND RUN
023300*    DATE THIS PROGRAM OWNS (SEE CHANGE LOG 041511) ARE PASSED
023400*    DOWN RATHER THAN LET THE TRANSFORM STEP GUESS AT THEM.
023500 2000-RUN-TRANSFORM-STEP.
023600     MOVE TARGET-ACCOUNT-ID TO TRANSFORM-ACCOUNT-ID
023700     MOVE RUN-DATE-10      TO TRANSFORM-RUN-DATE
023800     CALL 'BAC-ACTIVITY-TRANSFORM' USING BAC-LINK-AREA.
023900*    STEP 2 - DROPS ANY TRANSFORMED ROW ALREADY POSTED TO THE
024000*    PORTFOLIO LEDGER ON AN EARLIER RUN.
024100 2100-RUN-DEDUP-STEP.
024200     CALL 'LAC-ACTIVITY-DEDUP' USING LAC-LINK-AREA.
024300*    STEP 3 - POSTS THE SURVIVING NEW ACTIVITY TO THE
024400*    PORTFOLIO SYSTEM IN FIXED-SIZE CHUNKS.
024500 2200-RUN-IMPORT-STEP.
024600     CALL 'PAC-IMPORT-WRITER' USING PAC-LINK-AREA.
024700*    STEP 4 - CARRIES THE BROKERAGE CASH AND EQUITY POSITION
024800*    FORWARD AFTER EVERYTHING ABOVE HAS POSTED.
024900 2300-RUN-BALANCE-STEP.
025000     MOVE TARGET-ACCOUNT-ID TO BALANCE-ACCOUNT-ID
025100     CALL 'BAL-BALANCE-CARRY' USING BAL-LINK-AREA.
025200*----------------------------------------------------------------
025300*    4000 SERIES - THE CONTROL REPORT, ONE SECTION AT A TIME.
025400*----------------------------------------------------------------
025500 4000-PRINT-REPORT.
025600     PERFORM 4100-PRINT-HEADER
025700     PERFORM 4200-PRINT-STAGE-LINES
025800     PERFORM 4300-PRINT-CRYPTO-SECTION
025900     PERFORM 4400-PRINT-BALANCE-SECTION
026000     PERFORM 4500-PRINT-CHUNK-LINES.
026100*    ONE TITLE/DATE LINE, ALWAYS FIRST ON THE REPORT.
026200 4100-PRINT-HEADER.
026300     MOVE SPACES TO CTL-REPORT-LINE
026400     SET REPORT-LINE-IS-HEADER TO TRUE
026500     MOVE 'BROKERAGE ACTIVITY SYNC - CONTROL REPORT'
026600         TO REPORT-TITLE
026700     MOVE RUN-DATE-10 TO REPORT-RUN-DATE
026800     WRITE CTL-REPORT-LINE.
026900*----------------------------------------------------------------
027000*    4200-PRINT-STAGE-LINES - ONE LINE PER COUNT REQUIRED BY
027100*    THE SPEC - REQ 0061 ADDED THE CHUNK BREAKS BELOW, THIS
027200*    SERIES WAS UNCHANGED.
027300*----------------------------------------------------------------
027400 4200-PRINT-STAGE-LINES.
027500     MOVE SPACES TO CTL-REPORT-LINE
027600     SET REPORT-LINE-IS-STAGE TO TRUE
027700     MOVE 'ACTIVITIES READ' TO STAGE-LABEL
027800     MOVE TRANSFORM-READ-COUNT TO STAGE-VALUE
027900     WRITE CTL-REPORT-LINE
028000     MOVE SPACES TO CTL-REPORT-LINE
028100     SET REPORT-LINE-IS-STAGE TO TRUE
028200     MOVE 'RECORDS TRANSFORMED' TO STAGE-LABEL
028300     MOVE TRANSFORM-XFORM-COUNT TO STAGE-VALUE
028400     WRITE CTL-REPORT-LINE
028500     MOVE SPACES TO CTL-REPORT-LINE
028600     SET REPORT-LINE-IS-STAGE TO TRUE
028700     MOVE 'RECORDS SKIPPED' TO STAGE-LABEL
028800     MOVE TRANSFORM-SKIP-COUNT TO STAGE-VALUE
028900     WRITE CTL-REPORT-LINE
029000     MOVE SPACES TO CTL-REPORT-LINE
029100     SET REPORT-LINE-IS-STAGE TO TRUE
029200     MOVE 'EXISTING IDS FOUND' TO STAGE-LABEL
029300     MOVE DEDUP-EXISTING-COUNT TO STAGE-VALUE
029400     WRITE CTL-REPORT-LINE
029500     MOVE SPACES TO CTL-REPORT-LINE
029600     SET REPORT-LINE-IS-STAGE TO TRUE
029700     MOVE 'DUPLICATES DROPPED' TO STAGE-LABEL
029800     MOVE DEDUP-DUP-COUNT TO STAGE-VALUE
029900     WRITE CTL-REPORT-LINE
030000     MOVE SPACES TO CTL-REPORT-LINE
030100     SET REPORT-LINE-IS-STAGE TO TRUE
030200     MOVE 'NEW RECORDS' TO STAGE-LABEL
030300     MOVE DEDUP-NEW-COUNT TO STAGE-VALUE
030400     WRITE CTL-REPORT-LINE
030500     MOVE SPACES TO CTL-REPORT-LINE
030600     SET REPORT-LINE-IS-STAGE TO TRUE
030700     MOVE 'CHUNKS WRITTEN' TO STAGE-LABEL
030800     MOVE IMPORT-CHUNK-COUNT TO STAGE-VALUE
030900     WRITE CTL-REPORT-LINE
031000     MOVE SPACES TO CTL-REPORT-LINE
031100     SET REPORT-LINE-IS-STAGE TO TRUE
031200     MOVE 'RECORDS IMPORTED' TO STAGE-LABEL
031300     MOVE IMPORT-RECORD-COUNT TO STAGE-VALUE
031400     WRITE CTL-REPORT-LINE.
031500*    ONE LINE SUMMARIZING THE CRYPTO FEE TIER THE TRANSFORM
031600*    STEP USED FOR THIS RUN'S 30 DAY VOLUME - SEE CHANGE LOG
031700*    083006.
031800 4300-PRINT-CRYPTO-SECTION.
031900     MOVE SPACES TO CTL-REPORT-LINE
032000     SET REPORT-LINE-IS-CRYPTO TO TRUE
032100     MOVE '30-DAY CRYPTO VOLUME' TO CRYPTO-VOLUME-LABEL
032200     MOVE TRANSFORM-VOLUME-30D TO CRYPTO-VOLUME-VALUE
032300     MOVE 'FEE TIER' TO CRYPTO-TIER-LABEL
032400     MOVE TRANSFORM-FEE-TIER TO CRYPTO-TIER-VALUE
032500     MOVE 'MAKER RATE' TO CRYPTO-MAKER-LABEL
032600     MOVE TRANSFORM-MAKER-RATE TO CRYPTO-MAKER-RATE-VALUE
032700     MOVE 'TAKER RATE' TO CRYPTO-TAKER-LABEL
032800     MOVE TRANSFORM-TAKER-RATE TO CRYPTO-TAKER-RATE-VALUE
032900     WRITE CTL-REPORT-LINE.
033000*    ONE LINE WITH THE ENDING CASH AND EQUITY POSITION FROM
033100*    THE BALANCE STEP - ALWAYS LAST SECTION BEFORE THE CHUNK
033200*    BREAKS.
033300 4400-PRINT-BALANCE-SECTION.
033400     MOVE SPACES TO CTL-REPORT-LINE
033500     SET REPORT-LINE-IS-BALANCE TO TRUE
033600     MOVE 'BROKERAGE CASH BALANCE' TO BALANCE-CASH-LABEL
033700     MOVE BALANCE-CASH TO BALANCE-CASH-VALUE
033800     MOVE 'BROKERAGE TOTAL EQUITY' TO BALANCE-EQUITY-LABEL
033900     MOVE BALANCE-EQUITY TO BALANCE-EQUITY-VALUE
034000     WRITE CTL-REPORT-LINE.
034100*----------------------------------------------------------------
034200*    4500-PRINT-CHUNK-LINES - ONE CONTROL BREAK LINE PER CHUNK
034300*    THE IMPORT WRITER REPORTED - REQ 0061.  THE 500 ENTRY CAP
034400*    MATCHES THE IMPORT WRITER'S OWN LINKAGE TABLE CAP, SO
034500*    NOTHING IS LOST BETWEEN THE TWO PROGRAMS.
034600*----------------------------------------------------------------
034700 4500-PRINT-CHUNK-LINES.
034800     PERFORM 4510-PRINT-ONE-CHUNK-LINE
034900         VARYING CHUNK-PRINT-INDEX FROM 1 BY 1
035000         UNTIL CHUNK-PRINT-INDEX > IMPORT-CHUNK-COUNT
035100            OR CHUNK-PRINT-INDEX > 500.
035200 4510-PRINT-ONE-CHUNK-LINE.
035300     MOVE SPACES TO CTL-REPORT-LINE
035400     SET REPORT-LINE-IS-CHUNK TO TRUE
035500     MOVE 'CHUNK NUMBER' TO CHUNK-LABEL
035600     MOVE IMPORT-CHUNK-NBR (CHUNK-PRINT-INDEX) TO CHUNK-NBR-VALUE
035700     MOVE 'RECORD COUNT' TO CHUNK-SIZE-LABEL
035800     MOVE IMPORT-CHUNK-SIZE (CHUNK-PRINT-INDEX) TO CHUNK-SIZE-VALUE
035900     MOVE 'STATUS' TO CHUNK-STATUS-LABEL
036000     MOVE IMPORT-CHUNK-STATUS-CD (CHUNK-PRINT-INDEX)
036100         TO CHUNK-STATUS-VALUE
036200     WRITE CTL-REPORT-LINE.
036300*    NOTHING ELSE TO CLEAN UP - THE CALLED STEPS OPEN AND
036400*    CLOSE THEIR OWN FILES.
036500 9000-WRAP-UP.
036600     CLOSE CTL-REPORT-FILE.
