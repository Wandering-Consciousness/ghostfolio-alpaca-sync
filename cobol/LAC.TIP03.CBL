000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LAC-ACTIVITY-DEDUP.
000300 AUTHOR. S. OKONKWO.
000400 INSTALLATION. DST OUTPUT SERVICES - BROKERAGE OPS.
000500 DATE-WRITTEN. 09/21/1989.
000600 DATE-COMPILED. 09/21/1989.
000700 SECURITY.  THIS PROGRAM AND THE RECORDS IT PROCESSES ARE
000800*    CLASSIFIED INTERNAL USE ONLY.  DISTRIBUTION OUTSIDE
000900*    BROKERAGE OPERATIONS REQUIRES SUPERVISOR APPROVAL.
001000*----------------------------------------------------------------  LAC0001
001100*                  C H A N G E   L O G                             LAC0002
001200*----------------------------------------------------------------  LAC0003
001300* DATE       BY    TKT/REQ     DESCRIPTION                         LAC0004
001400*----------------------------------------------------------------  LAC0005
001500* 092189     SKO   INITIAL     ORIGINAL CODING.  BUILDS A TABLE    LAC0006
001600*                              OF SOURCE IDS ALREADY POSTED TO     LAC0007
001700*                              THE LEDGER, THEN DROPS ANY          LAC0008
001800*                              TRANSFORMED ACTIVITY THAT MATCHES.  LAC0009
001900* 051591     SKO   REQ 0142    COMMENT SCAN NOW STOPS AT THE       LAC0010
002000*                              FIRST SPACE AFTER alpaca_id= SO     LAC0011
002100*                              TRAILING REMARKS ARE NOT PULLED     LAC0012
002200*                              INTO THE CAPTURED ID.               LAC0013
002300* 112098     RDH   Y2K-0041    NO DATE FIELDS IN THIS PROGRAM      LAC0014
002400*                              HELD A 2 DIGIT YEAR - REVIEWED      LAC0015
002500*                              AND CLOSED WITH NO CHANGE.          LAC0016
002600* 061203     RDH   REQ 0299    KNOWN ID TABLE EXPANDED TO 9000     LAC0017
002700*                              ENTRIES - LEDGER VOLUME OUTGREW     LAC0018
002800*                              THE OLD 4000 ENTRY LIMIT.           LAC0019
002900* 083006     DNS   REQ 0552    NOW READS BAC-ACTIVITY-TRANSFORM'S  LAC0020
003000*                              XFMACT WORK FILE INSTEAD OF THE     LAC0021
003100*                              OLD FLAT INPUT - SAME RECORD        LAC0022
003200*                              LAYOUT, DIFFERENT SOURCE STEP.      LAC0023
003300* 031614     KLR   REQ 0749    2100-PROCESS-XFMACT-REC AND 2200-  LAC0023A
003400*                              CHECK-KNOWN-ID ARE NOW PERFORMED   LAC0023B
003500*                              THRU THEIR OWN EXIT PARAGRAPHS SO  LAC0023C
003600*                              THE DUP-SKIP GO TOs LAND INSIDE A  LAC0023D
003700*                              DECLARED RANGE.  AUDIT FLAGGED.    LAC0023E
003800* 031714     KLR   REQ 0749C   FIELD NAMES THROUGHOUT THIS        LAC0023F
003900*                              PROGRAM RENAMED TO PLAIN BUSINESS  LAC0023G
004000*                              TERMS - THE SHORT CODED PREFIXES   LAC0023H
004100*                              (XFM-, NEW-, EXT-, WS-) HAD NO     LAC0023I
004200*                              BASIS IN HOW THIS SHOP NAMES       LAC0023J
004300*                              FIELDS ELSEWHERE AND AUDIT CALLED  LAC0023K
004400*                              THEM OUT.  RECORD, FILE AND        LAC0023L
004500*                              LINKAGE GROUP NAMES UNCHANGED.     LAC0023M
004600*                              NO DATA CONTENT OR LOGIC CHANGED.  LAC0023N
004700*----------------------------------------------------------------  LAC0024
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT LAC-LEDGER-FILE    ASSIGN TO LEDACT
005700         ORGANIZATION IS SEQUENTIAL.
005800     SELECT LAC-XFMACT-FILE    ASSIGN TO XFMACT
005900         ORGANIZATION IS SEQUENTIAL.
006000     SELECT LAC-NEWACT-FILE    ASSIGN TO NEWACT
006100         ORGANIZATION IS SEQUENTIAL.
006200 DATA DIVISION.
006300 FILE SECTION.
006400*----------------------------------------------------------------
006500*    EXISTING LEDGER ACTIVITY - ONLY THE COMMENT FIELD IS
006600*    CONSULTED, BUT THE FULL LEDGER LAYOUT IS CARRIED SO THE
006700*    RECORD LENGTH MATCHES WHAT THE LEDGER SYSTEM ACTUALLY
006800*    WRITES.
006900*----------------------------------------------------------------
007000 FD  LAC-LEDGER-FILE.
007100 01  LAC-LEDGER-REC.
007200*    LEDGER'S OWN ACCOUNT NUMBER - NOT THE SAME NUMBERING
007300*    SCHEME AS THE ALPACA SIDE, SO WE NEVER COMPARE THIS FIELD.
007400     05  POSTED-ACCOUNT-ID                PIC X(20).
007500*    LEDGER-ASSIGNED ACTIVITY ID - ALSO UNUSED HERE.  WHAT WE
007600*    WANT IS BURIED INSIDE LEDGER-COMMENT BELOW.
007700     05  POSTED-ACTIVITY-ID                PIC X(20).
007800*    POSTING DATE, LEDGER FORMAT.  NOT READ BY THIS PROGRAM.
007900     05  POSTED-ACTIVITY-DATE              PIC X(10).
008000*    FREE-FORM NARRATIVE THE LEDGER POSTING JOB CARRIES OVER
008100*    FROM THE ALPACA SOURCE COMMENT.  SOMEWHERE IN HERE, IF
008200*    THIS ROW CAME FROM ALPACA, IS THE TOKEN alpaca_id=nnnn
008300*    THAT TIES THE LEDGER ROW BACK TO THE SOURCE ACTIVITY.
008400     05  LEDGER-COMMENT                    PIC X(60).
008500*    CHARACTER-AT-A-TIME VIEW OF LEDGER-COMMENT USED BY THE SCAN
008600*    PARAGRAPHS - THE COMPILER WILL NOT LET US SUBSCRIPT A
008700*    PIC X(60) ITEM DIRECTLY BY A SINGLE CHARACTER POSITION.
008800     05  LEDGER-COMMENT-R REDEFINES LEDGER-COMMENT.
008900         10  LEDGER-COMMENT-CHAR OCCURS 60 TIMES
009000                 PIC X(1).
009100*    PAD TO THE LEDGER SYSTEM'S FULL RECORD WIDTH.
009200     05  FILLER                         PIC X(40).
009300*----------------------------------------------------------------
009400*    TRANSFORMED ACTIVITY - WRITTEN BY BAC-ACTIVITY-TRANSFORM.
009500*    LAYOUT MUST STAY IN STEP WITH BAC-XFMACT-REC - SEE CHANGE
009600*    LOG 083006.
009700*----------------------------------------------------------------
009800 FD  LAC-XFMACT-FILE.
009900 01  LAC-XFMACT-REC.
010000*    ALPACA ACCOUNT UUID, CARRIED STRAIGHT THROUGH SINCE
010100*    BAC-ACTIVITY-TRANSFORM.
010200     05  ACCOUNT-ID                PIC X(36).
010300*    LEDGER POSTING CODE CHOSEN BY BAC-ACTIVITY-TRANSFORM -
010400*    BUY, SELL, DIV, INT OR FEE.
010500     05  TRANSACTION-TYPE-CDE                  PIC X(8).
010600*    TICKER SYMBOL, BLANK ON DIVIDEND/INTEREST/FEE ROWS WITH
010700*    NO UNDERLYING INSTRUMENT.
010800     05  TICKER-SYMBOL                    PIC X(12).
010900     05  SHARE-QUANTITY                  PIC S9(9)V9(8).
011000     05  UNIT-PRICE                PIC S9(9)V9(6).
011100     05  FEE-AMOUNT                PIC S9(9)V99.
011200*    ALWAYS USD AT PRESENT - FIELD IS CARRIED FOR THE DAY THE
011300*    LEDGER STARTS TAKING OTHER CURRENCIES.
011400     05  CURRENCY-CDE                  PIC X(3).
011500     05  PRICE-SOURCE-CDE                PIC X(6).
011600*    THIS IS THE FIELD 1100/2100 SCAN FOR THE alpaca_id= TOKEN.
011700*    DO NOT SHORTEN THIS FIELD WITHOUT CHECKING WHERE THE
011800*    TOKEN NORMALLY FALLS - SEE CHANGE LOG 051591.
011900     05  ACTIVITY-COMMENT-TXT                PIC X(60).
012000*    CHARACTER-AT-A-TIME VIEW FOR THE TOKEN SCAN LOOP.
012100     05  ACTIVITY-COMMENT-TXT-R REDEFINES ACTIVITY-COMMENT-TXT.
012200         10  ACTIVITY-COMMENT-CHAR OCCURS 60 TIMES
012300                 PIC X(1).
012400*    TIMESTAMP CARRIED AS TEXT - THIS PROGRAM NEVER EDITS IT,
012500*    ONLY PASSES IT THROUGH TO SURVIVOR-DATE ON SURVIVING ROWS.
012600     05  TRANSACTION-DATE                       PIC X(25).
012700     05  TRANSACTION-DATE-R REDEFINES TRANSACTION-DATE.
012800         10  TRANSACTION-DATE-ONLY                PIC X(10).
012900         10  FILLER                       PIC X(15).
013000*    PAD TO MATCH BAC-XFMACT-REC'S RECORD WIDTH - SEE CHANGE
013100*    LOG 083006.
013200     05  FILLER                         PIC X(20).
013300*----------------------------------------------------------------
013400*    NEW ACTIVITY - SAME LAYOUT, PASSED THROUGH UNCHANGED TO
013500*    PAC-IMPORT-WRITER ONCE A RECORD SURVIVES DEDUPLICATION.
013600*----------------------------------------------------------------
013700 FD  LAC-NEWACT-FILE.
013800 01  LAC-NEWACT-REC.
013900*    NEW-xxx FIELDS ARE A STRAIGHT COPY OF THE MATCHING XFM-xxx
014000*    FIELD FOR ANY ROW THAT SURVIVES THE 2100/2200 DEDUP CHECK -
014100*    THIS RECORD IS WHAT PAC-IMPORT-WRITER PICKS UP NEXT.
014200     05  SURVIVOR-ACCOUNT-ID                 PIC X(36).
014300     05  SURVIVOR-TYPE-CDE                   PIC X(8).
014400     05  SURVIVOR-SYMBOL                     PIC X(12).
014500     05  SURVIVOR-QUANTITY                   PIC S9(9)V9(8).
014600     05  SURVIVOR-UNIT-PRICE                 PIC S9(9)V9(6).
014700     05  SURVIVOR-FEE-AMOUNT                 PIC S9(9)V99.
014800     05  SURVIVOR-CURRENCY                   PIC X(3).
014900     05  SURVIVOR-DATA-SOURCE                 PIC X(6).
015000     05  SURVIVOR-COMMENT-TXT                 PIC X(60).
015100     05  SURVIVOR-DATE                        PIC X(25).
015200*    PAD TO MATCH LAC-XFMACT-REC'S WIDTH.
015300     05  FILLER                          PIC X(20).
015400 WORKING-STORAGE SECTION.
015500*    END-OF-FILE SWITCHES FOR THE TWO INPUT STREAMS - LEDGER IS
015600*    READ ONCE TO BUILD THE TABLE, XFMACT IS READ ONCE TO FILTER
015700*    IT.
015800 77  LEDGER-EOF-SWITCH              PIC X(1)      VALUE 'N'.
015900     88  LEDGER-AT-EOF                    VALUE 'Y'.
016000 77  XFMACT-EOF-SWITCH              PIC X(1)      VALUE 'N'.
016100     88  XFMACT-AT-EOF                    VALUE 'Y'.
016200*    HOW MANY SLOTS OF KNOWN-ID-TABLE ARE CURRENTLY IN USE.
016300 77  KNOWN-ID-TABLE-COUNT                 PIC 9(4)      COMP VALUE ZERO.
016400*    RUN COUNTERS RETURNED TO CTL-SYNC-DRIVER THROUGH THE
016500*    LINKAGE AREA - SEE 0000-MAIN-CONTROL.
016600 77  EXISTING-COUNT                PIC 9(7)      COMP VALUE ZERO.
016700 77  DUPLICATE-COUNT                     PIC 9(7)      COMP VALUE ZERO.
016800 77  NEW-COUNT                     PIC 9(7)      COMP VALUE ZERO.
016900*----------------------------------------------------------------
017000*    KNOWN ID TABLE - EVERY alpaca_id= TOKEN ALREADY POSTED TO
017100*    THE LEDGER, BUILT BY 1000-LOAD-KNOWN-IDS BEFORE ANY
017200*    TRANSFORMED ACTIVITY IS READ.  9000 ENTRIES SINCE CHANGE
017300*    LOG 061203 - WATCH THIS LIMIT AS LEDGER VOLUME GROWS.
017400*----------------------------------------------------------------
017500 01  KNOWN-ID-TABLE.
017600     05  KNOWN-ID-ENTRY OCCURS 9000 TIMES
017700             INDEXED BY KNOWN-ID-INDEX.
017800         10  KNOWN-ID-VALUE                PIC X(40).
017900         10  FILLER                     PIC X(05).
018000*----------------------------------------------------------------
018100*    SCAN WORK AREA - SHARED BY THE LEDGER-SIDE SCAN (1100-1130)
018200*    AND THE XFMACT-SIDE SCAN (2100-2130).  BOTH SCANS LOOK FOR
018300*    THE SAME alpaca_id= TOKEN, JUST IN DIFFERENT COMMENT
018400*    FIELDS, SO ONE WORK AREA SERVES BOTH.
018500*----------------------------------------------------------------
018600 01  COMMENT-SCAN-WORK.
018700     05  SCAN-POSITION                    PIC 9(2)       COMP.
018800     05  SCAN-START-POSITION                  PIC 9(2)       COMP.
018900     05  SCAN-TOKEN-LEN                    PIC 9(2)       COMP.
019000     05  SCAN-FOUND-SWITCH                PIC X(1)       VALUE 'N'.
019100         88  SCAN-TOKEN-FOUND                   VALUE 'Y'.
019200     05  CAPTURED-ID                 PIC X(40)      VALUE SPACES.
019300     05  FILLER                         PIC X(05).
019400*    SET BY 2200-CHECK-KNOWN-ID WHEN THE CAPTURED ID MATCHES AN
019500*    ENTRY ALREADY IN KNOWN-ID-TABLE.
019600 01  KNOWN-ID-MATCH-WORK.
019700     05  KNOWN-ID-MATCH-SWITCH              PIC X(1)       VALUE 'N'.
019800         88  KNOWN-ID-WAS-MATCHED                  VALUE 'Y'.
019900     05  FILLER                         PIC X(09).
020000*----------------------------------------------------------------
020100*    LINKAGE AREA - COUNTS RETURNED TO CTL-SYNC-DRIVER.
020200*----------------------------------------------------------------
020300 LINKAGE SECTION.
020400 01  LAC-LINK-AREA.
020500     05  RETURNED-EXISTING-COUNT          PIC 9(7).
020600     05  RETURNED-DUP-COUNT               PIC 9(7).
020700     05  RETURNED-NEW-COUNT                PIC 9(7).
020800     05  FILLER                          PIC X(05).
020900 PROCEDURE DIVISION USING LAC-LINK-AREA.
021000*----------------------------------------------------------------
021100*    0000-MAIN-CONTROL - BUILDS THE KNOWN ID TABLE FROM THE
021200*    LEDGER, THEN FILTERS THE TRANSFORMED ACTIVITY FILE INTO
021300*    NEW ACTIVITY.
021400*----------------------------------------------------------------
021500 0000-MAIN-CONTROL.
021600*    ORDER MATTERS - THE KNOWN ID TABLE MUST BE COMPLETE BEFORE
021700*    ANY XFMACT RECORD IS FILTERED AGAINST IT.
021800     PERFORM 1000-LOAD-KNOWN-IDS
021900     PERFORM 2000-FILTER-ACTIVITIES
022000     MOVE EXISTING-COUNT TO RETURNED-EXISTING-COUNT
022100     MOVE DUPLICATE-COUNT      TO RETURNED-DUP-COUNT
022200     MOVE NEW-COUNT      TO RETURNED-NEW-COUNT
022300     GOBACK.
022400*----------------------------------------------------------------
022500*    1000 SERIES - SCAN EVERY EXISTING LEDGER ACTIVITY COMMENT
022600*    FOR alpaca_id= AND CAPTURE THE TOKEN THAT FOLLOWS.
022700*----------------------------------------------------------------
022800 1000-LOAD-KNOWN-IDS.
022900     OPEN INPUT LAC-LEDGER-FILE
023000     PERFORM 1010-READ-LEDGER-REC UNTIL LEDGER-AT-EOF
023100     CLOSE LAC-LEDGER-FILE.
023200*----------------------------------------------------------------
023300*    1010-READ-LEDGER-REC - ONE LEDGER ROW PER CALL.  ONLY ROWS
023400*    THAT ACTUALLY CARRY AN alpaca_id= TOKEN ADD TO THE TABLE -
023500*    LEDGER ROWS FROM OTHER SOURCE SYSTEMS JUST FALL THROUGH.
023600*    ONCE THE TABLE IS FULL (9000 ENTRIES) FURTHER IDS ARE
023700*    SILENTLY DROPPED RATHER THAN ABENDING THE STEP - SEE
023800*    CHANGE LOG 061203 IF THIS EVER STARTS MATTERING.
023900*----------------------------------------------------------------
024000 1010-READ-LEDGER-REC.
024100     READ LAC-LEDGER-FILE
024200         AT END
024300             SET LEDGER-AT-EOF TO TRUE
024400         NOT AT END
024500             ADD 1 TO EXISTING-COUNT
024600             PERFORM 1100-SCAN-FOR-ALPACA-ID
024700             IF SCAN-TOKEN-FOUND
024800                 AND KNOWN-ID-TABLE-COUNT < 9000
024900                 ADD 1 TO KNOWN-ID-TABLE-COUNT
025000                 MOVE CAPTURED-ID
025100                     TO KNOWN-ID-VALUE (KNOWN-ID-TABLE-COUNT)
025200             END-IF
025300     END-READ.
025400*----------------------------------------------------------------
025500*    1100-SCAN-FOR-ALPACA-ID - LOOKS FOR THE LITERAL alpaca_id=
025600*    ANYWHERE IN LEDGER-COMMENT.  THE TOKEN AFTER THE EQUALS SIGN
025700*    RUNS TO THE NEXT SPACE OR THE END OF THE FIELD - SEE
025800*    CHANGE LOG 051591.
025900*----------------------------------------------------------------
026000*----------------------------------------------------------------
026100*    1100-SCAN-FOR-ALPACA-ID - WALKS LEDGER-COMMENT ONE POSITION
026200*    AT A TIME LOOKING FOR THE LITERAL alpaca_id=.  STOPS AT
026300*    POSITION 50 SINCE THE TOKEN CANNOT START ANY LATER AND
026400*    STILL LEAVE ROOM FOR A USABLE ID IN A 60 BYTE FIELD.
026500*----------------------------------------------------------------
026600 1100-SCAN-FOR-ALPACA-ID.
026700     MOVE 'N' TO SCAN-FOUND-SWITCH
026800     MOVE SPACES TO CAPTURED-ID
026900     MOVE 1 TO SCAN-POSITION
027000     PERFORM 1110-TEST-ONE-POSITION
027100         VARYING SCAN-POSITION FROM 1 BY 1
027200         UNTIL SCAN-POSITION > 50
027300         OR SCAN-TOKEN-FOUND.
027400*    TESTS THE 10 BYTE WINDOW STARTING AT THE CURRENT SCAN
027500*    POSITION AGAINST THE LITERAL alpaca_id=.
027600 1110-TEST-ONE-POSITION.
027700     IF LEDGER-COMMENT (SCAN-POSITION:10) = 'alpaca_id='
027800         MOVE 'Y' TO SCAN-FOUND-SWITCH
027900         COMPUTE SCAN-START-POSITION = SCAN-POSITION + 10
028000         PERFORM 1120-CAPTURE-TOKEN
028100     END-IF.
028200*    MEASURES HOW LONG THE ID TOKEN RUNS BEFORE HITTING A SPACE
028300*    OR THE END OF THE COMMENT FIELD - SEE CHANGE LOG 051591.
028400 1120-CAPTURE-TOKEN.
028500     MOVE ZERO TO SCAN-TOKEN-LEN
028600     PERFORM 1130-MEASURE-TOKEN-CHAR
028700         VARYING SCAN-POSITION
028800         FROM SCAN-START-POSITION BY 1
028900         UNTIL SCAN-POSITION > 60
029000         OR LEDGER-COMMENT-CHAR (SCAN-POSITION) = SPACE
029100     IF SCAN-TOKEN-LEN > 0
029200         MOVE LEDGER-COMMENT (SCAN-START-POSITION:SCAN-TOKEN-LEN)
029300             TO CAPTURED-ID
029400     END-IF.
029500*    INCREMENTS THE TOKEN LENGTH COUNTER ONE CHARACTER AT A
029600*    TIME - DRIVEN PURELY BY THE VARYING CLAUSE IN 1120.
029700 1130-MEASURE-TOKEN-CHAR.
029800     ADD 1 TO SCAN-TOKEN-LEN.
029900*----------------------------------------------------------------
030000*    2000 SERIES - READ TRANSFORMED ACTIVITY, DROP ANY RECORD
030100*    WHOSE DEDUP ID IS BLANK OR ALREADY ON THE LEDGER.
030200*----------------------------------------------------------------
030300 2000-FILTER-ACTIVITIES.
030400     OPEN INPUT LAC-XFMACT-FILE
030500     OPEN OUTPUT LAC-NEWACT-FILE
030600     PERFORM 2010-READ-XFMACT-REC UNTIL XFMACT-AT-EOF
030700     CLOSE LAC-XFMACT-FILE
030800     CLOSE LAC-NEWACT-FILE.
030900*    ONE TRANSFORMED ACTIVITY ROW PER CALL - THE HEAVY LIFTING
031000*    IS ALL DOWN IN 2100.
031100 2010-READ-XFMACT-REC.
031200     READ LAC-XFMACT-FILE
031300         AT END
031400             SET XFMACT-AT-EOF TO TRUE
031500         NOT AT END
031600             PERFORM 2100-PROCESS-XFMACT-REC THRU 2100-EXIT
031700     END-READ.
031800*----------------------------------------------------------------
031900*    2100-PROCESS-XFMACT-REC - DECIDES WHETHER A TRANSFORMED
032000*    ACTIVITY ROW IS NEW OR ALREADY ON THE LEDGER.  A ROW WITH
032100*    NO alpaca_id= TOKEN AT ALL CANNOT BE RECONCILED EITHER WAY
032200*    SO IT IS TREATED AS A DUPLICATE AND DROPPED RATHER THAN
032300*    RISKING A DOUBLE POST - SEE CHANGE LOG 031614, THIS
032400*    PARAGRAPH IS NOW PERFORMED THRU 2100-EXIT SO THAT EARLY
032500*    GO TO DOES NOT JUMP OUT OF AN ACTIVE RANGE.
032600*----------------------------------------------------------------
032700 2100-PROCESS-XFMACT-REC.
032800     MOVE 'N' TO SCAN-FOUND-SWITCH
032900     MOVE SPACES TO CAPTURED-ID
033000     MOVE 1 TO SCAN-POSITION
033100     PERFORM 2110-TEST-XFM-POSITION
033200         VARYING SCAN-POSITION FROM 1 BY 1
033300         UNTIL SCAN-POSITION > 50
033400         OR SCAN-TOKEN-FOUND
033500     IF NOT SCAN-TOKEN-FOUND OR CAPTURED-ID = SPACES
033600         ADD 1 TO DUPLICATE-COUNT
033700         GO TO 2100-EXIT
033800     END-IF
033900     PERFORM 2200-CHECK-KNOWN-ID THRU 2200-EXIT
034000     IF KNOWN-ID-WAS-MATCHED
034100         ADD 1 TO DUPLICATE-COUNT
034200     ELSE
034300         ADD 1 TO NEW-COUNT
034400         PERFORM 2300-WRITE-NEW-ACTIVITY
034500     END-IF.
034600 2100-EXIT.
034700     EXIT.
034800*    SAME WINDOW TEST AS 1110 BUT AGAINST THE TRANSFORMED
034900*    ACTIVITY'S COMMENT FIELD RATHER THAN THE LEDGER'S.
035000 2110-TEST-XFM-POSITION.
035100     IF ACTIVITY-COMMENT-TXT (SCAN-POSITION:10) = 'alpaca_id='
035200         MOVE 'Y' TO SCAN-FOUND-SWITCH
035300         COMPUTE SCAN-START-POSITION = SCAN-POSITION + 10
035400         PERFORM 2120-CAPTURE-XFM-TOKEN
035500     END-IF.
035600*    SAME TOKEN-LENGTH MEASUREMENT AS 1120, MIRRORED FOR THE
035700*    XFMACT SIDE OF THE SCAN.
035800 2120-CAPTURE-XFM-TOKEN.
035900     MOVE ZERO TO SCAN-TOKEN-LEN
036000     PERFORM 2130-MEASURE-XFM-CHAR
036100         VARYING SCAN-POSITION
036200         FROM SCAN-START-POSITION BY 1
036300         UNTIL SCAN-POSITION > 60
036400         OR ACTIVITY-COMMENT-CHAR (SCAN-POSITION) = SPACE
036500     IF SCAN-TOKEN-LEN > 0
036600         MOVE ACTIVITY-COMMENT-TXT (SCAN-START-POSITION:SCAN-TOKEN-LEN)
036700             TO CAPTURED-ID
036800     END-IF.
036900*    CHARACTER COUNTER FOR 2120, DRIVEN BY ITS VARYING CLAUSE.
037000 2130-MEASURE-XFM-CHAR.
037100     ADD 1 TO SCAN-TOKEN-LEN.
037200*----------------------------------------------------------------
037300*    2200-CHECK-KNOWN-ID - KNOWN ID TABLE IS NOT GUARANTEED
037400*    SORTED (LEDGER ARRIVES IN POSTING ORDER, NOT ID ORDER) SO
037500*    A STRAIGHT SEQUENTIAL SEARCH IS USED RATHER THAN THE
037600*    BINARY SEARCH ORD-MAKER-TAKER USES ON ITS SORTED ORDER
037700*    FILE.
037800*----------------------------------------------------------------
037900 2200-CHECK-KNOWN-ID.
038000     MOVE 'N' TO KNOWN-ID-MATCH-SWITCH
038100     IF KNOWN-ID-TABLE-COUNT = 0
038200         GO TO 2200-EXIT
038300     END-IF
038400     SET KNOWN-ID-INDEX TO 1
038500     SEARCH KNOWN-ID-ENTRY
038600         AT END
038700             NEXT SENTENCE
038800         WHEN KNOWN-ID-VALUE (KNOWN-ID-INDEX) = CAPTURED-ID
038900             MOVE 'Y' TO KNOWN-ID-MATCH-SWITCH
039000     END-SEARCH.
039100 2200-EXIT.
039200     EXIT.
039300*----------------------------------------------------------------
039400*    2300-WRITE-NEW-ACTIVITY - FIELD FOR FIELD COPY OF THE
039500*    SURVIVING XFMACT ROW ONTO LAC-NEWACT-REC.  NOTHING IS
039600*    RECALCULATED HERE - PAC-IMPORT-WRITER OWNS THE LEDGER
039700*    POSTING FORMAT, NOT THIS STEP.
039800*----------------------------------------------------------------
039900 2300-WRITE-NEW-ACTIVITY.
040000     MOVE ACCOUNT-ID    TO SURVIVOR-ACCOUNT-ID
040100     MOVE TRANSACTION-TYPE-CDE      TO SURVIVOR-TYPE-CDE
040200     MOVE TICKER-SYMBOL        TO SURVIVOR-SYMBOL
040300     MOVE SHARE-QUANTITY      TO SURVIVOR-QUANTITY
040400     MOVE UNIT-PRICE    TO SURVIVOR-UNIT-PRICE
040500     MOVE FEE-AMOUNT    TO SURVIVOR-FEE-AMOUNT
040600     MOVE CURRENCY-CDE      TO SURVIVOR-CURRENCY
040700     MOVE PRICE-SOURCE-CDE   TO SURVIVOR-DATA-SOURCE
040800     MOVE ACTIVITY-COMMENT-TXT   TO SURVIVOR-COMMENT-TXT
040900     MOVE TRANSACTION-DATE          TO SURVIVOR-DATE
041000     WRITE LAC-NEWACT-REC.
