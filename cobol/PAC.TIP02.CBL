000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAC-IMPORT-WRITER.
000300 AUTHOR. T. VRANA.
000400 INSTALLATION. DST OUTPUT SERVICES - BROKERAGE OPS.
000500 DATE-WRITTEN. 02/18/1991.
000600 DATE-COMPILED. 02/18/1991.
000700 SECURITY.  THIS PROGRAM AND THE RECORDS IT PROCESSES ARE
000800*    CLASSIFIED INTERNAL USE ONLY.  DISTRIBUTION OUTSIDE
000900*    BROKERAGE OPERATIONS REQUIRES SUPERVISOR APPROVAL.
001000*----------------------------------------------------------------  PAC0001
001100*                  C H A N G E   L O G                             PAC0002
001200*----------------------------------------------------------------  PAC0003
001300* DATE       BY    TKT/REQ     DESCRIPTION                         PAC0004
001400*----------------------------------------------------------------  PAC0005
001500* 021891     TLV   INITIAL     ORIGINAL CODING.  SORTS THE NEW     PAC0006
001600*                              ACTIVITY WORK FILE BY DATE AND      PAC0007
001700*                              WRITES IT TO THE IMPORT FILE IN     PAC0008
001800*                              BATCHES OF 10 FOR THE PORTFOLIO     PAC0009
001900*                              LOADER.                             PAC0010
002000* 081593     TLV   REQ 0210    CHUNK NUMBER AND SIZE NOW PASSED    PAC0011
002100*                              BACK TO THE DRIVER FOR THE DAILY    PAC0012
002200*                              CONTROL REPORT.                     PAC0013
002300* 112098     RDH   Y2K-0041    DATE FIELDS CARRY A 4 DIGIT         PAC0014
002400*                              CENTURY THROUGHOUT - NO CHANGE      PAC0015
002500*                              REQUIRED, REVIEWED AND CLOSED.      PAC0016
002600* 042902     RDH   REQ 0331    A CHUNK WHERE ANY MEMBER WRITE      PAC0017
002700*                              FAILS IS NOW FLAGGED "F" ON THE     PAC0018
002800*                              CONTROL REPORT AND ITS RECORDS      PAC0019
002900*                              ARE DROPPED FROM THE IMPORTED       PAC0020
003000*                              COUNT - PROCESSING CONTINUES TO     PAC0021
003100*                              THE NEXT CHUNK REGARDLESS.          PAC0022
003200* 083006     DNS   REQ 0552    NOW READS LAC-ACTIVITY-DEDUP'S      PAC0023
003300*                              NEWACT WORK FILE INSTEAD OF THE     PAC0024
003400*                              OLD FLAT INPUT.                     PAC0025
003500* 031714     KLR   REQ 0749C   FIELD NAMES THROUGHOUT THIS        PAC0025A
003600*                              PROGRAM RENAMED TO PLAIN BUSINESS  PAC0025B
003700*                              TERMS - THE SHORT CODED PREFIXES   PAC0025C
003800*                              (NEW-, SRT-, OUT-, WS-) HAD NO     PAC0025D
003900*                              BASIS IN HOW THIS SHOP NAMES       PAC0025E
004000*                              FIELDS ELSEWHERE AND AUDIT CALLED  PAC0025F
004100*                              THEM OUT - THE LOADER- PREFIX ON   PAC0025G
004200*                              THE IMPORT RECORD STAYS, IT COMES  PAC0025H
004300*                              FROM THE PORTFOLIO LOADER'S OWN    PAC0025I
004400*                              COPYBOOK, NOT FROM THIS SHOP.      PAC0025J
004500*                              NO DATA CONTENT OR LOGIC CHANGED.  PAC0025K
004600*----------------------------------------------------------------  PAC0026
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PAC-NEWACT-FILE    ASSIGN TO NEWACT
005600         ORGANIZATION IS SEQUENTIAL.
005700     SELECT PAC-SORTWK-FILE    ASSIGN TO SORTWK.
005800     SELECT PAC-IMPORT-FILE    ASSIGN TO IMPORT
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS IMPORT-FILE-STATUS.
006100 DATA DIVISION.
006200 FILE SECTION.
006300*----------------------------------------------------------------
006400*    NEW ACTIVITY - WRITTEN BY LAC-ACTIVITY-DEDUP, SURVIVORS OF
006500*    THE DEDUPLICATION PASS ONLY.
006600*----------------------------------------------------------------
006700 FD  PAC-NEWACT-FILE.
006800 01  PAC-NEWACT-REC.
006900*    THIS LAYOUT MUST STAY IN STEP WITH LAC-ACTIVITY-DEDUP'S
007000*    LAC-NEWACT-REC - SEE CHANGE LOG 083006.
007100     05  QUEUED-ACCOUNT-ID                 PIC X(36).
007200     05  QUEUED-TYPE-CDE                   PIC X(8).
007300     05  QUEUED-SYMBOL                     PIC X(12).
007400     05  QUEUED-QUANTITY                   PIC S9(9)V9(8).
007500     05  QUEUED-UNIT-PRICE                 PIC S9(9)V9(6).
007600     05  QUEUED-FEE-AMOUNT                 PIC S9(9)V99.
007700     05  QUEUED-CURRENCY                   PIC X(3).
007800     05  QUEUED-DATA-SOURCE                 PIC X(6).
007900     05  QUEUED-COMMENT-TXT                 PIC X(60).
008000     05  QUEUED-DATE                        PIC X(25).
008100*    RESERVED FOR A FUTURE MANUAL-REVIEW FLAG - NOT SET BY
008200*    ANY PROGRAM TODAY.
008300     05  QUEUED-RESERVED                    PIC X(20).
008400     05  QUEUED-RESERVED-R REDEFINES QUEUED-RESERVED.
008500         10  FUTURE-USE-FLAG            PIC X(1).
008600         10  FILLER                         PIC X(19).
008700*----------------------------------------------------------------
008800*    SORT WORK FILE - SAME LAYOUT AS THE QUEUED RECORD, KEYED
008900*    ON SEQUENCED-DATE ASCENDING SO THE IMPORT FILE COMES OUT
009000*    IN DATE ORDER FOR THE PORTFOLIO LOADER.
009100*----------------------------------------------------------------
009200 SD  PAC-SORTWK-FILE.
009300 01  PAC-SORTWK-REC.
009400     05  SEQUENCED-ACCOUNT-ID                 PIC X(36).
009500     05  SEQUENCED-TYPE-CDE                   PIC X(8).
009600     05  SEQUENCED-SYMBOL                     PIC X(12).
009700     05  SEQUENCED-QUANTITY                   PIC S9(9)V9(8).
009800     05  SEQUENCED-UNIT-PRICE                 PIC S9(9)V9(6).
009900     05  SEQUENCED-FEE-AMOUNT                 PIC S9(9)V99.
010000     05  SEQUENCED-CURRENCY                   PIC X(3).
010100     05  SEQUENCED-DATA-SOURCE                 PIC X(6).
010200     05  SEQUENCED-COMMENT-TXT                 PIC X(60).
010300     05  SEQUENCED-DATE                        PIC X(25).
010400     05  SEQUENCED-DATE-R REDEFINES SEQUENCED-DATE.
010500         10  SEQUENCED-DATE-ONLY                  PIC X(10).
010600         10  FILLER                         PIC X(15).
010700     05  FILLER                          PIC X(20).
010800*----------------------------------------------------------------
010900*    PORTFOLIO ACTIVITY (IMPORT) - FINAL OUTPUT OF THE SYNC JOB.
011000*    FIELD NAMES MATCH THE PORTFOLIO LOADER'S OWN COPYBOOK.
011100*----------------------------------------------------------------
011200 FD  PAC-IMPORT-FILE.
011300 01  PAC-IMPORT-REC.
011400*    LOADER-xxx FIELD NAMES FOLLOW THE PORTFOLIO LOADER'S OWN
011500*    COPYBOOK NAMING, NOT THIS SHOP'S - DO NOT RENAME THESE
011600*    TO MATCH QUEUED-xxx / SEQUENCED-xxx WITHOUT CHECKING WITH
011700*    THE PORTFOLIO TEAM FIRST.
011800     05  LOADER-ACCOUNT-ID                PIC X(36).
011900     05  LOADER-TYPE-CDE                  PIC X(8).
012000     05  LOADER-SYMBOL                    PIC X(12).
012100     05  LOADER-QUANTITY                  PIC S9(9)V9(8).
012200     05  LOADER-UNIT-PRICE                PIC S9(9)V9(6).
012300     05  LOADER-FEE-AMOUNT                PIC S9(9)V99.
012400     05  LOADER-CURRENCY                  PIC X(3).
012500     05  LOADER-DATA-SOURCE                PIC X(6).
012600     05  LOADER-COMMENT-TXT                PIC X(60).
012700     05  LOADER-DATE                      PIC X(25).
012800     05  LOADER-DATE-R REDEFINES LOADER-DATE.
012900         10  LOADER-DATE-ONLY              PIC X(10).
013000         10  FILLER                     PIC X(15).
013100     05  FILLER                        PIC X(20).
013200 WORKING-STORAGE SECTION.
013300*    FILE STATUS FOR PAC-IMPORT-FILE - CHECKED AFTER EVERY
013400*    WRITE SO A SINGLE BAD MEMBER DOES NOT ABEND THE WHOLE
013500*    CHUNK - SEE CHANGE LOG 042902.
013600 77  IMPORT-FILE-STATUS              PIC X(2)      VALUE '00'.
013700 77  SORT-EOF-SWITCH                PIC X(1)      VALUE 'N'.
013800     88  SORT-AT-EOF                      VALUE 'Y'.
013900*    HOW MANY ENTRIES OF CHUNK-BUFFER ARE CURRENTLY FILLED.
014000 77  CHUNK-ENTRY-COUNT                 PIC 9(3)      COMP VALUE ZERO.
014100*    RUNNING CHUNK NUMBER FOR THE WHOLE RUN - ALSO THE SUBSCRIPT
014200*    INTO CHUNK-TABLE WHILE IT STAYS UNDER 500.
014300 77  CHUNK-SEQUENCE-NBR                  PIC 9(5)      COMP VALUE ZERO.
014400 77  CHUNK-BUFFER-INDEX                  PIC 9(3)      COMP VALUE ZERO.
014500*    SET BY 3100-WRITE-ONE-REC WHEN ANY MEMBER OF THE CURRENT
014600*    CHUNK FAILS TO WRITE - THE WHOLE CHUNK IS REPORTED "F".
014700 77  CHUNK-FAILED-SWITCH            PIC X(1)      VALUE 'N'.
014800     88  CHUNK-HAS-FAILED                  VALUE 'Y'.
014900 77  IMPORTED-RECORD-COUNT                PIC 9(7)      COMP VALUE ZERO.
015000*----------------------------------------------------------------
015100*    CHUNK-BUFFER - HOLDS UP TO 10 SORTED RECORDS WHILE
015200*    2100-BUFFER-SORTED-REC FILLS IT, THEN 3000-WRITE-CHUNK
015300*    DRAINS IT TO PAC-IMPORT-FILE IN ONE SHOT - SEE CHANGE LOG
015400*    021891 FOR WHY 10 WAS CHOSEN (THE PORTFOLIO LOADER'S OWN
015500*    BATCH SIZE AT THE TIME).
015600*----------------------------------------------------------------
015700 01  CHUNK-BUFFER.
015800     05  CHUNK-BUFFER-ENTRY OCCURS 10 TIMES.
015900         10  BUFFERED-ACCOUNT-ID          PIC X(36).
016000         10  BUFFERED-TYPE-CDE            PIC X(8).
016100         10  BUFFERED-SYMBOL              PIC X(12).
016200         10  BUFFERED-QUANTITY            PIC S9(9)V9(8).
016300         10  BUFFERED-UNIT-PRICE          PIC S9(9)V9(6).
016400         10  BUFFERED-FEE-AMOUNT          PIC S9(9)V99.
016500         10  BUFFERED-CURRENCY            PIC X(3).
016600         10  BUFFERED-DATA-SOURCE         PIC X(6).
016700         10  BUFFERED-COMMENT-TXT         PIC X(60).
016800         10  BUFFERED-DATE                PIC X(25).
016900         10  FILLER                     PIC X(20).
017000*----------------------------------------------------------------
017100*    LINKAGE AREA - CHUNK TABLE AND COUNTS RETURNED TO
017200*    CTL-SYNC-DRIVER FOR THE CONTROL REPORT.  CAPPED AT 500
017300*    CHUNKS (5000 RECORDS) - CHUNKS BEYOND THAT STILL WRITE TO
017400*    PAC-IMPORT-FILE BUT DO NOT GET THEIR OWN REPORT LINE - SEE
017500*    CHANGE LOG 081593.
017600*----------------------------------------------------------------
017700 LINKAGE SECTION.
017800 01  PAC-LINK-AREA.
017900     05  RETURNED-CHUNK-COUNT           PIC 9(5).
018000     05  RETURNED-IMPORTED-COUNT        PIC 9(7).
018100     05  CHUNK-TABLE OCCURS 500 TIMES.
018200         10  CHUNK-TABLE-NBR            PIC 9(5).
018300         10  CHUNK-TABLE-SIZE           PIC 9(3).
018400         10  CHUNK-TABLE-STATUS-CD      PIC X(1).
018500         10  FILLER                        PIC X(1).
018600     05  FILLER                          PIC X(05).
018700 PROCEDURE DIVISION USING PAC-LINK-AREA.
018800*----------------------------------------------------------------
018900*    0000-MAIN-CONTROL - SORTS NEW ACTIVITY BY DATE AND DRIVES
019000*    THE CHUNK WRITER THROUGH THE SORT OUTPUT PROCEDURE.
019100*----------------------------------------------------------------
019200 0000-MAIN-CONTROL.
019300     OPEN OUTPUT PAC-IMPORT-FILE
019400     PERFORM 1000-SORT-NEW-ACTIVITIES
019500     CLOSE PAC-IMPORT-FILE
019600     MOVE CHUNK-SEQUENCE-NBR     TO RETURNED-CHUNK-COUNT
019700     MOVE IMPORTED-RECORD-COUNT  TO RETURNED-IMPORTED-COUNT
019800     GOBACK.
019900*    NO INPUT PROCEDURE IS NEEDED - PAC-NEWACT-FILE ALREADY
020000*    HOLDS EXACTLY THE ROWS TO SORT.  THE OUTPUT PROCEDURE IS
020100*    WHERE THE CHUNKING WORK HAPPENS.
020200 1000-SORT-NEW-ACTIVITIES.
020300     SORT PAC-SORTWK-FILE
020400         ON ASCENDING KEY SEQUENCED-DATE
020500         USING PAC-NEWACT-FILE
020600         OUTPUT PROCEDURE IS 2000-CHUNK-OUTPUT-PROC.
020700*----------------------------------------------------------------
020800*    2000 SERIES - OUTPUT PROCEDURE FOR THE SORT.  BUFFERS
020900*    SORTED RECORDS 10 AT A TIME AND HANDS EACH FULL GROUP TO
021000*    3000-WRITE-CHUNK.
021100*----------------------------------------------------------------
021200 2000-CHUNK-OUTPUT-PROC.
021300     PERFORM 2010-RETURN-SORTED-REC UNTIL SORT-AT-EOF
021400     IF CHUNK-ENTRY-COUNT > 0
021500         PERFORM 3000-WRITE-CHUNK
021600     END-IF.
021700*    ONE SORTED RECORD PER CALL, HANDED OFF TO 2100 FOR
021800*    BUFFERING.
021900 2010-RETURN-SORTED-REC.
022000     RETURN PAC-SORTWK-FILE
022100         AT END
022200             SET SORT-AT-EOF TO TRUE
022300         NOT AT END
022400             PERFORM 2100-BUFFER-SORTED-REC
022500     END-RETURN.
022600*    APPENDS ONE SORTED RECORD TO CHUNK-BUFFER; ONCE THE
022700*    10TH SLOT FILLS, THE CHUNK GOES STRAIGHT TO THE IMPORT
022800*    FILE AND THE BUFFER RESETS FOR THE NEXT CHUNK.
022900 2100-BUFFER-SORTED-REC.
023000     ADD 1 TO CHUNK-ENTRY-COUNT
023100     MOVE SEQUENCED-ACCOUNT-ID
023200         TO BUFFERED-ACCOUNT-ID (CHUNK-ENTRY-COUNT)
023300     MOVE SEQUENCED-TYPE-CDE
023400         TO BUFFERED-TYPE-CDE (CHUNK-ENTRY-COUNT)
023500     MOVE SEQUENCED-SYMBOL
023600         TO BUFFERED-SYMBOL (CHUNK-ENTRY-COUNT)
023700     MOVE SEQUENCED-QUANTITY
023800         TO BUFFERED-QUANTITY (CHUNK-ENTRY-COUNT)
023900     MOVE SEQUENCED-UNIT-PRICE
024000         TO BUFFERED-UNIT-PRICE (CHUNK-ENTRY-COUNT)
024100     MOVE SEQUENCED-FEE-AMOUNT
024200         TO BUFFERED-FEE-AMOUNT (CHUNK-ENTRY-COUNT)
024300     MOVE SEQUENCED-CURRENCY
024400         TO BUFFERED-CURRENCY (CHUNK-ENTRY-COUNT)
024500     MOVE SEQUENCED-DATA-SOURCE
024600         TO BUFFERED-DATA-SOURCE (CHUNK-ENTRY-COUNT)
024700     MOVE SEQUENCED-COMMENT-TXT
024800         TO BUFFERED-COMMENT-TXT (CHUNK-ENTRY-COUNT)
024900     MOVE SEQUENCED-DATE
025000         TO BUFFERED-DATE (CHUNK-ENTRY-COUNT)
025100     IF CHUNK-ENTRY-COUNT = 10
025200         PERFORM 3000-WRITE-CHUNK
025300         MOVE ZERO TO CHUNK-ENTRY-COUNT
025400     END-IF.
025500*----------------------------------------------------------------
025600*    3000-WRITE-CHUNK - WRITES ONE CHUNK OF UP TO 10 RECORDS.
025700*    A MEMBER WRITE FAILURE FLAGS THE WHOLE CHUNK "F" ON THE
025800*    REPORT AND ITS RECORDS ARE NOT COUNTED AS IMPORTED, BUT
025900*    THE NEXT CHUNK IS PROCESSED REGARDLESS - SEE CHANGE LOG
026000*    042902.
026100*----------------------------------------------------------------
026200 3000-WRITE-CHUNK.
026300     ADD 1 TO CHUNK-SEQUENCE-NBR
026400     MOVE 'N' TO CHUNK-FAILED-SWITCH
026500     PERFORM 3100-WRITE-ONE-REC
026600         VARYING CHUNK-BUFFER-INDEX FROM 1 BY 1
026700         UNTIL CHUNK-BUFFER-INDEX > CHUNK-ENTRY-COUNT
026800     IF CHUNK-SEQUENCE-NBR NOT GREATER THAN 500
026900         MOVE CHUNK-SEQUENCE-NBR  TO CHUNK-TABLE-NBR (CHUNK-SEQUENCE-NBR)
027000         MOVE CHUNK-ENTRY-COUNT TO CHUNK-TABLE-SIZE (CHUNK-SEQUENCE-NBR)
027100         IF CHUNK-HAS-FAILED
027200             MOVE 'F' TO CHUNK-TABLE-STATUS-CD (CHUNK-SEQUENCE-NBR)
027300         ELSE
027400             MOVE 'O' TO CHUNK-TABLE-STATUS-CD (CHUNK-SEQUENCE-NBR)
027500         END-IF
027600     END-IF.
027700*    ONE MEMBER OF THE CURRENT CHUNK - A NON-ZERO FILE STATUS
027800*    HERE MARKS THE WHOLE CHUNK FAILED BUT DOES NOT STOP THE
027900*    REMAINING MEMBERS FROM BEING ATTEMPTED - SEE CHANGE LOG
028000*    042902.
028100 3100-WRITE-ONE-REC.
028200     MOVE BUFFERED-ACCOUNT-ID (CHUNK-BUFFER-INDEX)  TO LOADER-ACCOUNT-ID
028300     MOVE BUFFERED-TYPE-CDE (CHUNK-BUFFER-INDEX)    TO LOADER-TYPE-CDE
028400     MOVE BUFFERED-SYMBOL (CHUNK-BUFFER-INDEX)      TO LOADER-SYMBOL
028500     MOVE BUFFERED-QUANTITY (CHUNK-BUFFER-INDEX)    TO LOADER-QUANTITY
028600     MOVE BUFFERED-UNIT-PRICE (CHUNK-BUFFER-INDEX)  TO LOADER-UNIT-PRICE
028700     MOVE BUFFERED-FEE-AMOUNT (CHUNK-BUFFER-INDEX)  TO LOADER-FEE-AMOUNT
028800     MOVE BUFFERED-CURRENCY (CHUNK-BUFFER-INDEX)    TO LOADER-CURRENCY
028900     MOVE BUFFERED-DATA-SOURCE (CHUNK-BUFFER-INDEX) TO LOADER-DATA-SOURCE
029000     MOVE BUFFERED-COMMENT-TXT (CHUNK-BUFFER-INDEX) TO LOADER-COMMENT-TXT
029100     MOVE BUFFERED-DATE (CHUNK-BUFFER-INDEX)        TO LOADER-DATE
029200     WRITE PAC-IMPORT-REC
029300     IF IMPORT-FILE-STATUS NOT = '00'
029400         MOVE 'Y' TO CHUNK-FAILED-SWITCH
029500     ELSE
029600         ADD 1 TO IMPORTED-RECORD-COUNT
029700     END-IF.
